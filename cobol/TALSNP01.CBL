000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              TALSNP01.
000300 AUTHOR.                  K. DELGADO.
000400 INSTALLATION.            LINDQUIST DATA PROCESSING CENTER.
000500 DATE-WRITTEN.            04/02/90.
000600 DATE-COMPILED.
000700 SECURITY.                CONFIDENTIAL - ALBIA HARDWARE & SUPPLY CO.
000800*                         FINANCIAL RECORDS - MIS DEPT USE ONLY.
000900*
001000***************************************************************
001100* THIS PROGRAM IS THE FINANCIAL SNAPSHOT RUN. IT READS THE    *
001200* RAW VOUCHER LINES DIRECTLY (NOT THE NORMALIZED FILE) AND    *
001300* CLASSIFIES EACH ONE BY LEDGER NAME - FIRST BY THE OPTIONAL  *
001400* LEDGER/CATEGORY MAP, THEN BY NAME-KEYWORD GUESSWORK - TO    *
001500* PRODUCE A ONE-PAGE PICTURE OF REVENUE, EXPENSE, ASSETS,     *
001600* LIABILITIES, PROFIT/LOSS AND THE TOP FIVE REVENUE LEDGERS.  *
001700***************************************************************
001800*
001900* CHANGE LOG.
002000*    04/02/90  KD   0023  ORIGINAL CODING - REQUESTED BY THE
002100*                         CONTROLLER FOR A QUICK ONE-PAGE READ
002200*                         WITHOUT WAITING FOR THE FULL KPI RUN.
002300*    11/08/90  KD   0025  ADDED OPTIONAL LEDGER/CATEGORY MAP -
002400*                         NAME GUESSWORK ALONE MISCLASSIFIED
002500*                         SEVERAL LOAN-PAYABLE LEDGERS AS ASSETS.
002600*    05/17/92  TO   0033  TOP-FIVE REVENUE LEDGER RANKING ADDED
002700*                         PER SALES MANAGER REQUEST.
002800*    09/23/93  TO   0039  KEYWORD TEST ORDER FIXED - "SALE" WAS
002900*                         MATCHING BEFORE THE MAP LOOKUP RAN ON
003000*                         A FEW MAPPED LEDGERS, GIVING WRONG
003100*                         CATEGORY.  MAP NOW CHECKED FIRST.
003200*    01/05/95  TO   0042  PAGE HEADING FOOTING ADJUSTED FOR NEW
003300*                         PRINTER FORMS.
003400*    10/22/97  PD   0050  FILLER PADS ADDED TO ALL RECORDS PER
003500*                         DP STANDARDS REVIEW.
003600*    09/09/98  PD   0057  YEAR 2000 REVIEW - NO DATE MATH IN
003700*                         THIS PROGRAM OTHER THAN THE RUN-DATE
003800*                         HEADING, CONFIRMED 4-DIGIT.
003900*    02/17/99  PD   0058  Y2K SIGN-OFF - NO FURTHER CHANGE.
004000*    07/13/00  PD   0061  POST-Y2K FOLLOW-UP PER AUDIT MEMO -
004100*                         CONFIRMED WS-RUN-DATE-BRK (HEADING
004200*                         ONLY, NOT USED IN ANY CATEGORY LOGIC)
004300*                         ROLLS OVER CLEANLY. NO CODE CHANGE.
004400*    04/02/01  LT   0064  LEDGER/CATEGORY MAP TABLE BUMPED TO
004500*                         500 ENTRIES TO MATCH THE LEDGER TABLE
004600*                         SIZE INCREASE ON TALNRM01.
004700*    01/18/02  LT   0068  SNAP-LINE LABEL SPACING CORRECTED ON
004800*                         THE 132-COL FORMS, SAME PRINTER
004900*                         REPLACEMENT NOTED ON THE OTHER RUNS.
005000*    09/30/03  RM   0071  REVIEWED FOR GENERAL LEDGER CONVERSION
005100*                         PROJECT - THIS PROGRAM STAYS AS-IS,
005200*                         READS VCHFILE DIRECTLY, UNCHANGED.
005300*    03/11/04  RM   0075  ADDED STANDALONE WS-LINE-CTR AND WS-
005400*                         ABEND-CODE PER DP STANDARDS REVIEW -
005500*                         EVERY PROGRAM IN THIS SUITE NOW CARRIES
005600*                         THE SAME PAIR OF SCRATCH COUNTERS.
005700*    08/05/04  RM   0078  WS-SIGNED-AMOUNT RE-PICTURED COMP-3 -
005800*                         WORK FIELD NEVER LEAVES WORKING
005900*                         STORAGE, PACKED SAVES A BYTE PER
006000*                         VOUCHER LINE PROCESSED.
006100*
006200 ENVIRONMENT DIVISION.
006300*---------------------------------------------------------------
006400* CONFIGURATION SECTION - PRINTER FORM CONTROL ONLY, SAME AS
006500* EVERY OTHER PROGRAM IN THIS SUITE.
006600*---------------------------------------------------------------
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200
007300*    RAW VOUCHER LINES - SAME INPUT AS TALNRM01, READ DIRECTLY
007400*    HERE SO THIS RUN NEVER WAITS ON THE NORMALIZATION STEP.
007500     SELECT VCH-FILE
007600         ASSIGN TO VCHFILE
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800
007900*    OPTIONAL LEDGER-NAME TO CATEGORY MAP - ADDED PER THE
008000*    11/08/90 CHANGE LOG ENTRY.  MISSING FILE IS NOT AN ERROR -
008100*    EVERY LEDGER SIMPLY FALLS THROUGH TO KEYWORD GUESSWORK.
008200     SELECT LCM-FILE
008300         ASSIGN TO LCMFILE
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500
008600*    ONE-PAGE FINANCIAL SNAPSHOT - OUR ONLY OUTPUT.
008700     SELECT PRTOUT
008800         ASSIGN TO PRTOUT
008900         ORGANIZATION IS RECORD SEQUENTIAL.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300*---------------------------------------------------------------
009400* VCH-REC - SAME RAW VOUCHER LAYOUT TALNRM01 READS.  I-DEBIT-
009500* FLAG STILL DRIVES THE SIGN FLIP IN 2100-CATEGORIZE, JUST AS
009600* IT DOES IN TALNRM01'S 2300-CALC-SIGNED.
009700*---------------------------------------------------------------
009800 FD  VCH-FILE
009900     LABEL RECORD IS STANDARD
010000     RECORD CONTAINS 125 CHARACTERS
010100     DATA RECORD IS VCH-REC.
010200
010300 01  VCH-REC.
010400*    VOUCHER NUMBER AS ASSIGNED BY THE ACCOUNTING CLERK.
010500     05  I-VOUCHER-NUMBER      PIC X(10).
010600*    POSTING DATE, CCYYMMDD - NOT USED BY THIS RUN'S LOGIC,
010700*    THE SNAPSHOT HAS NO PERIOD WINDOW.
010800     05  I-VOUCHER-DATE        PIC 9(8).
010900     05  I-VOUCHER-DATE-YMD REDEFINES I-VOUCHER-DATE.
011000         10  I-VCH-YYYY        PIC 9(4).
011100         10  I-VCH-MM          PIC 9(2).
011200         10  I-VCH-DD          PIC 9(2).
011300     05  I-VOUCHER-TYPE        PIC X(20).
011400*    CLASSIFIED IN 2100-CATEGORIZE - FIRST AGAINST CATEGORY-
011500*    TABLE, THEN BY KEYWORD IN 2150-HEURISTIC.
011600     05  I-LEDGER-NAME         PIC X(30).
011700*    ALWAYS A MAGNITUDE - SIGN COMES FROM I-DEBIT-FLAG BELOW.
011800     05  I-AMOUNT              PIC S9(13)V99.
011900     05  I-DEBIT-FLAG          PIC X(1).
012000         88  VAL-DEBIT-FLAG    VALUE 'D' 'C'.
012100     05  I-NARRATION           PIC X(40).
012200     05  FILLER                PIC X(01).
012300
012400*---------------------------------------------------------------
012500* LCM-REC - OPTIONAL LEDGER/CATEGORY MAP.  WHEN A LEDGER NAME
012600* IS LISTED HERE, ITS MAPPED CATEGORY ALWAYS WINS OVER THE
012700* KEYWORD HEURISTIC - SEE THE 09/23/93 CHANGE LOG ENTRY.
012800*---------------------------------------------------------------
012900 FD  LCM-FILE
013000     LABEL RECORD IS STANDARD
013100     RECORD CONTAINS 51 CHARACTERS
013200     DATA RECORD IS LCM-REC.
013300
013400 01  LCM-REC.
013500     05  I-LCM-LEDGER-NAME     PIC X(30).
013600*    'Revenue', 'Cost of Goods Sold', 'Expense', 'Asset', OR
013700*    'Liability' - ANY OTHER TEXT IS TAKEN LITERALLY AND WILL
013800*    NOT MATCH ANY BUCKET IN 2300-ACCUM.
013900     05  I-LCM-CATEGORY        PIC X(20).
014000     05  FILLER                PIC X(01).
014100
014200*    ONE-PAGE FINANCIAL SNAPSHOT - SEE 3900-PRINT-REPORT FOR
014300*    THE LAYOUT GROUPS THIS FEEDS.
014400 FD  PRTOUT
014500     LABEL RECORD IS OMITTED
014600     RECORD CONTAINS 132 CHARACTERS
014700     LINAGE IS 60 WITH FOOTING AT 55
014800     DATA RECORD IS PRTLINE.
014900
015000 01  PRTLINE                   PIC X(132).
015100
015200 WORKING-STORAGE SECTION.
015300
015400*    STANDALONE SCRATCH COUNTERS - SAME PAIR CARRIED IN EVERY
015500*    PROGRAM IN THIS SUITE PER THE 03/11/04 DP STANDARDS ENTRY.
015600*    LINES WRITTEN ON THE CURRENT PAGE - NOT TESTED FOR
015700*    OVERFLOW TODAY, CARRIED FOR THE NEXT MULTI-PAGE CHANGE.
015800 77  WS-LINE-CTR               PIC 9(2)   COMP VALUE ZERO.
015900*    RESERVED FOR AN ABEND/RETURN CODE SHOULD OPERATIONS EVER
016000*    WANT ONE OUT OF THIS RUN - NOT SET TODAY.
016100 77  WS-ABEND-CODE             PIC 9(2)   COMP VALUE ZERO.
016200
016300*    END-OF-FILE AND LOOKUP-RESULT FLAGS.
016400 01  WS-SWITCHES.
016500     05  WS-MORE-VCH           PIC X(3)   VALUE "YES".
016600     05  WS-MORE-LCM           PIC X(3)   VALUE "YES".
016700     05  WS-MAP-FOUND          PIC X(3)   VALUE "NO ".
016800     05  WS-LRT-FOUND          PIC X(3)   VALUE "NO ".
016900     05  FILLER                PIC X(04).
017000
017100*    ALL COUNTERS AND SUBSCRIPTS BELOW ARE COMP FOR SPEED -
017200*    THIS RUN SEARCHES TWO TABLES FOR EVERY VOUCHER LINE.
017300 01  WS-COUNTERS.
017400     05  WS-VCH-READ-CTR       PIC 9(7)   COMP VALUE ZERO.
017500     05  WS-LCM-LOAD-CTR       PIC 9(4)   COMP VALUE ZERO.
017600     05  WS-LRT-CTR            PIC 9(4)   COMP VALUE ZERO.
017700     05  WS-PAGE-CTR           PIC 9(2)   COMP VALUE ZERO.
017800*        TOP-FIVE INSERT POSITION, ZERO MEANS "DOES NOT RANK".
017900     05  WS-INSERT-SLOT        PIC 9(1)   COMP VALUE ZERO.
018000*        SHIFT-DOWN SUBSCRIPT FOR 3170-SHIFT-DOWN.
018100     05  WS-SHIFT-SUB          PIC 9(1)   COMP VALUE ZERO.
018200     05  FILLER                PIC X(04).
018300
018400*    WORK AREA FOR ONE VOUCHER LINE'S CLASSIFICATION.
018500 01  WS-CATEGORY-WORK.
018600*        UPPERCASED COPY OF THE LEDGER NAME - THE KEYWORD
018700*        TESTS IN 2150-HEURISTIC ARE CASE SENSITIVE.
018800     05  WS-UPPER-LEDGER       PIC X(30).
018900     05  WS-CATEGORY           PIC X(20).
019000*        INSPECT TALLYING COUNT, REUSED FOR EVERY KEYWORD TEST.
019100     05  WS-KEY-CTR            PIC 9(2)   COMP VALUE ZERO.
019200*        PACKED DECIMAL, SAME AS THE DONOR'S FEE FIELD - THIS
019300*        WORK AREA NEVER LEAVES WORKING STORAGE, IT ONLY FEEDS
019400*        THE ADD STATEMENTS IN 2300-ACCUM AND 2350-ACCUM-LEDGER.
019500     05  WS-SIGNED-AMOUNT      PIC S9(13)V99 COMP-3.
019600     05  FILLER                PIC X(04).
019700
019800*    THE FIVE PUBLISHED SNAPSHOT FIGURES PLUS GROSS MARGIN AND
019900*    PROFIT/LOSS - SEE 3000-CLOSING FOR THE TWO DERIVED ONES.
020000 01  WS-SNAP-RESULT.
020100     05  WS-REVENUE-TOTAL      PIC S9(13)V99 VALUE ZERO.
020200     05  WS-COGS-TOTAL         PIC S9(13)V99 VALUE ZERO.
020300     05  WS-EXPENSE-TOTAL      PIC S9(13)V99 VALUE ZERO.
020400     05  WS-ASSET-TOTAL        PIC S9(13)V99 VALUE ZERO.
020500     05  WS-LIABILITY-TOTAL    PIC S9(13)V99 VALUE ZERO.
020600     05  WS-GROSS-MARGIN       PIC S9(13)V99 VALUE ZERO.
020700     05  WS-PROFIT-LOSS        PIC S9(13)V99 VALUE ZERO.
020800     05  FILLER                PIC X(04).
020900
021000*    ALTERNATE TABLE VIEW OF WS-SNAP-RESULT - NOT CURRENTLY
021100*    SEARCHED, KEPT FROM AN EARLIER DRAFT, SAME AS TALKPI01'S
021200*    WS-KPI-RESULT-R2.  LEFT IN PLACE, COSTS NOTHING.
021300 01  WS-SNAP-RESULT-R2 REDEFINES WS-SNAP-RESULT.
021400     05  WS-SNAP-FIELD  OCCURS 7 TIMES PIC S9(13)V99.
021500     05  FILLER                PIC X(04).
021600
021700*    OPERATOR HEADING RUN DATE ONLY - NOT USED IN ANY
021800*    CLASSIFICATION OR TOTAL LOGIC BELOW.
021900 01  WS-RUN-DATE-AREA.
022000     05  WS-RUN-DATE           PIC 9(6).
022100     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
022200         10  WS-RUN-YY         PIC 9(2).
022300         10  WS-RUN-MM         PIC 9(2).
022400         10  WS-RUN-DD         PIC 9(2).
022500     05  FILLER               PIC X(02).
022600
022700*    OPTIONAL LEDGER/CATEGORY MAP, LOADED FROM LCMFILE AT
022800*    INIT.  CEILING RAISED TO 500 PER THE 04/02/01 ENTRY.
022900 01  CATEGORY-TABLE.
023000     05  CAT-TAB-ENTRY OCCURS 1 TO 500 TIMES
023100             DEPENDING ON WS-LCM-LOAD-CTR
023200             ASCENDING KEY IS T-LCM-NAME
023300             INDEXED BY CAT-IDX.
023400*            SEARCH ALL KEY - LCMFILE MUST ARRIVE PRE-SORTED.
023500         10  T-LCM-NAME        PIC X(30).
023600         10  T-LCM-CATEGORY    PIC X(20).
023700         10  FILLER            PIC X(04).
023800
023900*    RUNNING REVENUE TOTAL PER LEDGER NAME, BUILT AS VOUCHER
024000*    LINES ARE READ - FEEDS THE TOP-FIVE RANKING IN 3150-
024100*    RANK-SELLERS.  NOT PRE-SORTED, SO SEARCH (SEQUENTIAL),
024200*    NOT SEARCH ALL, IS USED AGAINST IT IN 2350-ACCUM-LEDGER.
024300 01  LEDGER-REV-TABLE.
024400     05  LRT-TAB-ENTRY OCCURS 1 TO 500 TIMES
024500             DEPENDING ON WS-LRT-CTR
024600             INDEXED BY LRT-IDX.
024700         10  T-LRT-NAME        PIC X(30) VALUE SPACES.
024800         10  T-LRT-TOTAL       PIC S9(13)V99 VALUE ZERO.
024900         10  FILLER            PIC X(04).
025000
025100*    TOP FIVE REVENUE LEDGERS, HIGHEST TOTAL FIRST - BUILT BY
025200*    INSERTION SORT IN 3150-RANK-SELLERS AFTER THE MAIN PASS.
025300 01  BEST-SELLER-TABLE.
025400     05  BS-ENTRY OCCURS 5 TIMES INDEXED BY BS-IDX.
025500*            SPACES MEANS "SLOT NOT YET FILLED" - TESTED IN
025600*            BOTH 3160-FIND-SLOT AND 3950-PRINT-ONE-SELLER.
025700         10  O-BS-NAME         PIC X(30) VALUE SPACES.
025800         10  O-BS-TOTAL        PIC S9(13)V99 VALUE ZERO.
025900         10  FILLER           PIC X(04).
026000
026100*---------------------------------------------------------------
026200* PRINT LINE LAYOUTS - HEADING BLOCK, THE SIX SNAPSHOT LINES,
026300* THEN THE TOP-FIVE REVENUE LEDGER LISTING.
026400*---------------------------------------------------------------
026500*    TOP-OF-FORM LINE - MM/DD/YY RUN DATE, COMPANY NAME, PAGE.
026600 01  COMPANY-TITLE.
026700     05  FILLER                PIC X(6)   VALUE "DATE: ".
026800     05  O-RUN-MM              PIC 9(2).
026900     05  FILLER                PIC X       VALUE "/".
027000     05  O-RUN-DD              PIC 9(2).
027100     05  FILLER                PIC X       VALUE "/".
027200     05  O-RUN-YY              PIC 9(2).
027300     05  FILLER                PIC X(37)  VALUE SPACES.
027400     05  FILLER                PIC X(33)  VALUE
027500             "TALLY FINANCIAL MIS - SNAPSHOT RUN".
027600     05  FILLER                PIC X(40)  VALUE SPACES.
027700     05  FILLER                PIC X(6)   VALUE "PAGE: ".
027800     05  O-PAGE-CTR            PIC ZZ9.
027900
028000*    PROGRAM-ID LINE - HELPS THE OPERATOR MATCH LISTINGS TO
028100*    RUN BOOK WHEN SEVERAL STAGING RUNS PRINT THE SAME SHIFT.
028200 01  DIVISION-TITLE.
028300     05  FILLER                PIC X(8)   VALUE "TALSNP01".
028400     05  FILLER                PIC X(49)  VALUE SPACES.
028500     05  FILLER                PIC X(19)  VALUE
028600             "FINANCIAL SNAPSHOT".
028700     05  FILLER                PIC X(56)  VALUE SPACES.
028800
028900*    HEADER OVER THE SIX SNAPSHOT LINES BELOW.
029000 01  SNAP-HEADING.
029100     05  FILLER                PIC X(50)  VALUE SPACES.
029200     05  FILLER                PIC X(16)  VALUE "SNAPSHOT FIELDS".
029300     05  FILLER                PIC X(66)  VALUE SPACES.
029400
029500*    ONE REUSABLE SNAPSHOT LINE - LABEL CHANGES EACH CALL, SEE
029600*    3900-PRINT-REPORT.  LABEL SPACING CORRECTED PER THE
029700*    01/18/02 CHANGE LOG ENTRY.
029800 01  SNAP-LINE.
029900     05  FILLER                PIC X(3)   VALUE SPACES.
030000     05  O-SNAP-LABEL          PIC X(22)  VALUE SPACES.
030100     05  O-SNAP-AMOUNT         PIC Z,ZZZ,ZZZ,ZZ9.99-.
030200     05  FILLER                PIC X(90)  VALUE SPACES.
030300
030400*    BANNER OVER THE TOP-FIVE REVENUE LEDGER LISTING.
030500 01  BEST-SELLER-HEADING.
030600     05  FILLER                PIC X(3)   VALUE SPACES.
030700     05  FILLER                PIC X(12)  VALUE "TOP 5 REVENU".
030800     05  FILLER                PIC X(1)   VALUE "E".
030900     05  FILLER                PIC X(7)   VALUE " LEDGER".
031000     05  FILLER                PIC X(1)   VALUE "S".
031100     05  FILLER                PIC X(107) VALUE SPACES.
031200
031300*    ONE REUSABLE RANK LINE - RANK, LEDGER NAME, REVENUE TOTAL.
031400 01  BEST-SELLER-LINE.
031500     05  FILLER                PIC X(3)   VALUE SPACES.
031600     05  O-BS-RANK             PIC 9.
031700     05  FILLER                PIC X(2)   VALUE SPACES.
031800     05  O-BS-PRT-NAME         PIC X(30).
031900     05  FILLER                PIC X(5)   VALUE SPACES.
032000     05  O-BS-PRT-TOTAL        PIC Z,ZZZ,ZZZ,ZZ9.99-.
032100     05  FILLER                PIC X(75)  VALUE SPACES.
032200
032300 PROCEDURE DIVISION.
032400
032500*---------------------------------------------------------------
032600* 0000-TALSNP01 - MAIN DRIVER.  INIT, ONE PASS THROUGH VCHFILE
032700* CLASSIFYING AND ACCUMULATING EVERY LINE, THEN THE RANKING
032800* AND REPORT.  SAME SHAPE AS THE OTHER THREE PROGRAMS.
032900*---------------------------------------------------------------
033000 0000-TALSNP01.
033100*    LOAD THE OPTIONAL MAP, OPEN FILES, PRIME THE FIRST READ.
033200     PERFORM 1000-INIT.
033300*    ONE PASS, ONE VOUCHER LINE PER CALL, UNTIL VCHFILE IS
033400*    EXHAUSTED - NO SORT STEP, THIS RUN NEEDS NO ORDERING.
033500     PERFORM 2000-MAINLINE THRU 2000-EXIT
033600         UNTIL WS-MORE-VCH = "NO ".
033700*    DERIVE, RANK, PRINT, CLOSE.
033800     PERFORM 3000-CLOSING.
033900     STOP RUN.
034000
034100*---------------------------------------------------------------
034200* 1000-INIT - LOAD THE OPTIONAL CATEGORY MAP, OPEN THE VOUCHER
034300* FILE AND THE REPORT, PRIME THE FIRST READ, PRINT HEADING.
034400*---------------------------------------------------------------
034500 1000-INIT.
034600*    RUN DATE FOR THE PAGE HEADING ONLY.
034700     ACCEPT WS-RUN-DATE FROM DATE.
034800     MOVE WS-RUN-MM TO O-RUN-MM.
034900     MOVE WS-RUN-DD TO O-RUN-DD.
035000     MOVE WS-RUN-YY TO O-RUN-YY.
035100
035200*    LCMFILE IS OPTIONAL - A MISSING OR EMPTY MAP JUST MEANS
035300*    WS-LCM-LOAD-CTR STAYS ZERO AND EVERY LEDGER FALLS THROUGH
035400*    TO KEYWORD GUESSWORK BELOW.
035500     PERFORM 1100-LOAD-CATEGORY THRU 1100-EXIT
035600         UNTIL WS-MORE-LCM = "NO ".
035700
035800*     OPEN VCH-FILE. FOR THIS RUN.
035900     OPEN INPUT VCH-FILE.
036000*     OPEN PRTOUT. FOR THIS RUN.
036100     OPEN OUTPUT PRTOUT.
036200
036300     PERFORM 9000-READ-VCH THRU 9000-EXIT.
036400     PERFORM 9900-HEADING THRU 9900-EXIT.
036500
036600*    OPENS, LOADS AND CLOSES LCMFILE IN ONE CALL - THIS MAP IS
036700*    NEVER RE-READ DURING THE MAIN PASS.
036800 1100-LOAD-CATEGORY.
036900     OPEN INPUT LCM-FILE.
037000     PERFORM 1110-READ-LCM THRU 1110-EXIT
037100         UNTIL WS-MORE-LCM = "NO "
037200             OR WS-LCM-LOAD-CTR = 500.
037300     CLOSE LCM-FILE.
037400 1100-EXIT.
037500     EXIT.
037600
037700*    ONE RAW READ OF THE CATEGORY MAP PER CALL.
037800 1110-READ-LCM.
037900     READ LCM-FILE
038000         AT END
038100             MOVE "NO " TO WS-MORE-LCM
038200         NOT AT END
038300*            BUMP WS-LCM-LOAD-CTR BY 1.
038400             ADD 1 TO WS-LCM-LOAD-CTR
038500             MOVE I-LCM-LEDGER-NAME TO T-LCM-NAME (WS-LCM-LOAD-CTR)
038600             MOVE I-LCM-CATEGORY TO T-LCM-CATEGORY (WS-LCM-LOAD-CTR)
038700     END-READ.
038800 1110-EXIT.
038900     EXIT.
039000
039100*---------------------------------------------------------------
039200* 2000-MAINLINE - ONE VOUCHER LINE PER CALL.  CLASSIFY, THEN
039300* ACCUMULATE INTO THE RIGHT BUCKET.  EVERY LINE IS COUNTED -
039400* THIS RUN HAS NO REJECT PATH, UNLIKE TALNRM01.
039500*---------------------------------------------------------------
039600 2000-MAINLINE.
039700     PERFORM 2100-CATEGORIZE THRU 2100-EXIT.
039800     PERFORM 2300-ACCUM THRU 2300-EXIT.
039900     PERFORM 9000-READ-VCH THRU 9000-EXIT.
040000 2000-EXIT.
040100     EXIT.
040200
040300*    CATEGORY MAP CHECKED FIRST, KEYWORD HEURISTIC ONLY IF THE
040400*    LEDGER IS NOT LISTED - ORDER FIXED BY THE 09/23/93 ENTRY.
040500 2100-CATEGORIZE.
040600*    UPPERCASE COPY - KEYWORD TESTS BELOW ARE CASE SENSITIVE.
040700     MOVE I-LEDGER-NAME TO WS-UPPER-LEDGER.
040800     INSPECT WS-UPPER-LEDGER
040900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
041000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
041100
041200*    SAME DEBIT/CREDIT SIGN RULE AS TALNRM01'S 2300-CALC-
041300*    SIGNED - 'D' POSTS POSITIVE, 'C' POSTS NEGATIVE.
041400     IF I-DEBIT-FLAG = "D"
041500         MOVE I-AMOUNT TO WS-SIGNED-AMOUNT
041600     ELSE
041700         COMPUTE WS-SIGNED-AMOUNT = ZERO - I-AMOUNT
041800     END-IF.
041900
042000*    MAP LOOKUP FIRST - ONLY RUNS KEYWORD GUESSWORK IF THIS
042100*    LEDGER IS NOT IN THE OPTIONAL MAP.
042200     MOVE "NO " TO WS-MAP-FOUND.
042300     IF WS-LCM-LOAD-CTR > 0
042400         SEARCH ALL CAT-TAB-ENTRY
042500             WHEN T-LCM-NAME (CAT-IDX) = I-LEDGER-NAME
042600                 MOVE T-LCM-CATEGORY (CAT-IDX) TO WS-CATEGORY
042700                 MOVE "YES" TO WS-MAP-FOUND
042800         END-SEARCH
042900     END-IF.
043000
043100     IF WS-MAP-FOUND = "NO "
043200         PERFORM 2150-HEURISTIC THRU 2150-EXIT
043300     END-IF.
043400 2100-EXIT.
043500     EXIT.
043600
043700*    KEYWORD GUESSWORK - ONLY RUNS WHEN THE LEDGER IS NOT IN
043800*    THE MAP.  DEFAULTS TO EXPENSE, THEN TESTS EACH KEYWORD IN
043900*    TURN, EARLIEST MATCH WINS VIA GO TO 2150-EXIT.  ORDER
044000*    MATTERS - REVENUE/COGS CHECKED BEFORE THE BROADER ASSET/
044100*    LIABILITY KEYWORDS SO A LEDGER LIKE "SALES RETURNS ASSET
044200*    CONTRA" STILL LANDS IN REVENUE.
044300 2150-HEURISTIC.
044400     MOVE "Expense             " TO WS-CATEGORY.
044500
044600*    REVENUE KEYWORDS.
044700     MOVE ZERO TO WS-KEY-CTR.
044800     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL "SALE".
044900     IF WS-KEY-CTR > 0
045000         MOVE "Revenue             " TO WS-CATEGORY
045100         GO TO 2150-EXIT
045200     END-IF.
045300*    SECOND REVENUE SPELLING - SOME LEDGERS SAY "REVENUE"
045400*    INSTEAD OF "SALE", E.G. "INTEREST REVENUE".
045500     MOVE ZERO TO WS-KEY-CTR.
045600     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL "REVENUE".
045700     IF WS-KEY-CTR > 0
045800         MOVE "Revenue             " TO WS-CATEGORY
045900         GO TO 2150-EXIT
046000     END-IF.
046100
046200*    COST OF GOODS SOLD KEYWORDS.
046300     MOVE ZERO TO WS-KEY-CTR.
046400     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL "COGS".
046500     IF WS-KEY-CTR > 0
046600         MOVE "Cost of Goods Sold  " TO WS-CATEGORY
046700         GO TO 2150-EXIT
046800     END-IF.
046900     MOVE ZERO TO WS-KEY-CTR.
047000     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL
047100             "COST OF GOODS".
047200     IF WS-KEY-CTR > 0
047300         MOVE "Cost of Goods Sold  " TO WS-CATEGORY
047400         GO TO 2150-EXIT
047500     END-IF.
047600*    "INVENTORY" CATCHES LEDGERS LIKE "INVENTORY ADJUSTMENT"
047700*    AND "INVENTORY SHRINKAGE" THAT DO NOT SAY COGS OUTRIGHT.
047800     MOVE ZERO TO WS-KEY-CTR.
047900     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL "INVENTORY".
048000     IF WS-KEY-CTR > 0
048100         MOVE "Cost of Goods Sold  " TO WS-CATEGORY
048200         GO TO 2150-EXIT
048300     END-IF.
048400
048500*    EXPENSE KEYWORDS - REDUNDANT WITH THE DEFAULT ABOVE, KEPT
048600*    SO THE GO TO SEQUENCE LOOKS THE SAME AS EVERY OTHER
048700*    CATEGORY BLOCK AND THE DEFAULT STAYS EASY TO CHANGE LATER.
048800     MOVE ZERO TO WS-KEY-CTR.
048900     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL "EXPENSE".
049000     IF WS-KEY-CTR > 0
049100         MOVE "Expense             " TO WS-CATEGORY
049200         GO TO 2150-EXIT
049300     END-IF.
049400     MOVE ZERO TO WS-KEY-CTR.
049500     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL "RENT".
049600     IF WS-KEY-CTR > 0
049700         MOVE "Expense             " TO WS-CATEGORY
049800         GO TO 2150-EXIT
049900     END-IF.
050000     MOVE ZERO TO WS-KEY-CTR.
050100     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL "SALARY".
050200     IF WS-KEY-CTR > 0
050300         MOVE "Expense             " TO WS-CATEGORY
050400         GO TO 2150-EXIT
050500     END-IF.
050600     MOVE ZERO TO WS-KEY-CTR.
050700     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL "MARKETING".
050800     IF WS-KEY-CTR > 0
050900         MOVE "Expense             " TO WS-CATEGORY
051000         GO TO 2150-EXIT
051100     END-IF.
051200
051300*    ASSET KEYWORDS.
051400     MOVE ZERO TO WS-KEY-CTR.
051500     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL "ASSET".
051600     IF WS-KEY-CTR > 0
051700         MOVE "Asset               " TO WS-CATEGORY
051800         GO TO 2150-EXIT
051900     END-IF.
052000*    "BANK" AND "CASH" ARE CHECKED SEPARATELY FROM "ASSET"
052100*    BECAUSE THE CHECKING AND PETTY-CASH LEDGERS NEVER SPELL
052200*    OUT THE WORD "ASSET" IN THEIR NAME.
052300     MOVE ZERO TO WS-KEY-CTR.
052400     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL "BANK".
052500     IF WS-KEY-CTR > 0
052600         MOVE "Asset               " TO WS-CATEGORY
052700         GO TO 2150-EXIT
052800     END-IF.
052900     MOVE ZERO TO WS-KEY-CTR.
053000     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL "CASH".
053100     IF WS-KEY-CTR > 0
053200         MOVE "Asset               " TO WS-CATEGORY
053300         GO TO 2150-EXIT
053400     END-IF.
053500
053600*    LIABILITY KEYWORDS - CHECKED LAST SINCE "LOAN" AND
053700*    "PAYABLE" ARE THE NARROWEST, MOST SPECIFIC TERMS HERE.
053800     MOVE ZERO TO WS-KEY-CTR.
053900     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL "LOAN".
054000     IF WS-KEY-CTR > 0
054100         MOVE "Liability           " TO WS-CATEGORY
054200         GO TO 2150-EXIT
054300     END-IF.
054400*    "PAYABLE" CATCHES ACCOUNTS PAYABLE AND THE VARIOUS
054500*    WITHHOLDING-PAYABLE LEDGERS THAT DO NOT SAY "LOAN".
054600     MOVE ZERO TO WS-KEY-CTR.
054700     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL "PAYABLE".
054800     IF WS-KEY-CTR > 0
054900         MOVE "Liability           " TO WS-CATEGORY
055000         GO TO 2150-EXIT
055100     END-IF.
055200*    LAST RESORT BEFORE FALLING BACK TO THE EXPENSE DEFAULT
055300*    SET AT THE TOP OF THIS PARAGRAPH.
055400     MOVE ZERO TO WS-KEY-CTR.
055500     INSPECT WS-UPPER-LEDGER TALLYING WS-KEY-CTR FOR ALL "LIABILITY".
055600     IF WS-KEY-CTR > 0
055700         MOVE "Liability           " TO WS-CATEGORY
055800         GO TO 2150-EXIT
055900     END-IF.
056000 2150-EXIT.
056100     EXIT.
056200
056300*    SORTS THE RESOLVED CATEGORY INTO ONE OF FIVE RUNNING
056400*    TOTALS.  REVENUE LINES ALSO FEED THE PER-LEDGER TABLE
056500*    BELOW FOR THE TOP-FIVE RANKING.
056600 2300-ACCUM.
056700     EVALUATE WS-CATEGORY
056800*        ONLY REVENUE LINES FEED THE PER-LEDGER TABLE - THAT
056900*        IS ALL 3150-RANK-SELLERS EVER LOOKS AT.
057000         WHEN "Revenue             "
057100             ADD WS-SIGNED-AMOUNT TO WS-REVENUE-TOTAL
057200             PERFORM 2350-ACCUM-LEDGER THRU 2350-EXIT
057300*        COGS IS KEPT SEPARATE FROM EXPENSE SO GROSS MARGIN
057400*        CAN BE DERIVED CLEANLY IN 3000-CLOSING.
057500         WHEN "Cost of Goods Sold  "
057600             ADD WS-SIGNED-AMOUNT TO WS-COGS-TOTAL
057700         WHEN "Expense             "
057800             ADD WS-SIGNED-AMOUNT TO WS-EXPENSE-TOTAL
057900         WHEN "Asset               "
058000             ADD WS-SIGNED-AMOUNT TO WS-ASSET-TOTAL
058100         WHEN "Liability           "
058200             ADD WS-SIGNED-AMOUNT TO WS-LIABILITY-TOTAL
058300*        NO OTHER CLAUSE - A CATEGORY TEXT THAT DOES NOT
058400*        MATCH ANY OF THE FIVE LABELS SIMPLY POSTS NOWHERE.
058500*        CAN ONLY HAPPEN VIA A TYPO IN THE OPTIONAL MAP FILE.
058600     END-EVALUATE.
058700 2300-EXIT.
058800     EXIT.
058900
059000*    SEQUENTIAL SEARCH, NOT SEARCH ALL - LEDGER-REV-TABLE
059100*    BUILDS UP IN FIRST-SEEN ORDER, NOT SORTED.  A NEW LEDGER
059200*    NAME GETS ITS OWN SLOT; A REPEAT NAME ADDS TO ITS TOTAL.
059300 2350-ACCUM-LEDGER.
059400     MOVE "NO " TO WS-LRT-FOUND.
059500     IF WS-LRT-CTR > 0
059600         SET LRT-IDX TO 1
059700         SEARCH LRT-TAB-ENTRY
059800             AT END
059900                 CONTINUE
060000             WHEN T-LRT-NAME (LRT-IDX) = I-LEDGER-NAME
060100                 ADD WS-SIGNED-AMOUNT TO T-LRT-TOTAL (LRT-IDX)
060200                 MOVE "YES" TO WS-LRT-FOUND
060300         END-SEARCH
060400     END-IF.
060500*    NOT FOUND - OPEN A NEW SLOT IF THE TABLE IS NOT FULL.
060600     IF WS-LRT-FOUND = "NO "
060700         IF WS-LRT-CTR < 500
060800             ADD 1 TO WS-LRT-CTR
060900             MOVE I-LEDGER-NAME TO T-LRT-NAME (WS-LRT-CTR)
061000             MOVE WS-SIGNED-AMOUNT TO T-LRT-TOTAL (WS-LRT-CTR)
061100         END-IF
061200     END-IF.
061300 2350-EXIT.
061400     EXIT.
061500
061600*---------------------------------------------------------------
061700* 3000-CLOSING - DERIVE GROSS MARGIN AND PROFIT/LOSS, RANK THE
061800* TOP FIVE REVENUE LEDGERS, PRINT THE REPORT, CLOSE OUT.
061900*---------------------------------------------------------------
062000 3000-CLOSING.
062100*    GROSS MARGIN = REVENUE LESS COST OF GOODS SOLD.
062200     COMPUTE WS-GROSS-MARGIN = WS-REVENUE-TOTAL - WS-COGS-TOTAL.
062300*    BOTTOM-LINE PROFIT/LOSS = REVENUE LESS ALL EXPENSE - NOTE
062400*    THIS DOES NOT SUBTRACT COGS SEPARATELY, COGS LINES ARE
062500*    NOT COUNTED IN WS-EXPENSE-TOTAL.
062600     COMPUTE WS-PROFIT-LOSS = WS-REVENUE-TOTAL - WS-EXPENSE-TOTAL.
062700*    ONE INSERTION-SORT PASS PER LEDGER SEEN THIS RUN.
062800     PERFORM 3150-RANK-SELLERS THRU 3150-EXIT
062900         VARYING LRT-IDX FROM 1 BY 1 UNTIL LRT-IDX > WS-LRT-CTR.
063000     PERFORM 3900-PRINT-REPORT.
063100*     DONE WITH VCH-FILE FOR THIS RUN.
063200     CLOSE VCH-FILE.
063300*     DONE WITH PRTOUT FOR THIS RUN.
063400     CLOSE PRTOUT.
063500
063600*    INSERTION SORT, ONE LEDGER AT A TIME, INTO THE FIVE-SLOT
063700*    BEST-SELLER-TABLE.  3160-FIND-SLOT DECIDES WHERE (IF
063800*    ANYWHERE) THIS LEDGER RANKS; 3170-SHIFT-DOWN MAKES ROOM.
063900 3150-RANK-SELLERS.
064000     MOVE ZERO TO WS-INSERT-SLOT.
064100     PERFORM 3160-FIND-SLOT THRU 3160-EXIT
064200         VARYING BS-IDX FROM 1 BY 1
064300             UNTIL BS-IDX > 5 OR WS-INSERT-SLOT NOT = ZERO.
064400     IF WS-INSERT-SLOT NOT = ZERO
064500*        SHIFT EVERYTHING FROM THE BOTTOM OF THE TABLE DOWN
064600*        ONE SLOT TO OPEN UP WS-INSERT-SLOT.
064700         PERFORM 3170-SHIFT-DOWN THRU 3170-EXIT
064800             VARYING WS-SHIFT-SUB FROM 5 BY -1
064900                 UNTIL WS-SHIFT-SUB <= WS-INSERT-SLOT
065000         MOVE T-LRT-NAME (LRT-IDX) TO O-BS-NAME (WS-INSERT-SLOT)
065100         MOVE T-LRT-TOTAL (LRT-IDX) TO O-BS-TOTAL (WS-INSERT-SLOT)
065200     END-IF.
065300 3150-EXIT.
065400     EXIT.
065500
065600*    AN EMPTY SLOT (SPACES) ALWAYS WINS; OTHERWISE THIS LEDGER
065700*    MUST OUTRANK WHAT IS ALREADY SITTING IN THE SLOT.  FIRST
065800*    SLOT THAT QUALIFIES STOPS THE VARYING LOOP IN 3150.
065900 3160-FIND-SLOT.
066000     IF O-BS-NAME (BS-IDX) = SPACES
066100         SET WS-INSERT-SLOT TO BS-IDX
066200     ELSE
066300         IF T-LRT-TOTAL (LRT-IDX) > O-BS-TOTAL (BS-IDX)
066400             SET WS-INSERT-SLOT TO BS-IDX
066500         END-IF
066600     END-IF.
066700 3160-EXIT.
066800     EXIT.
066900
067000*    ONE SLOT'S WORTH OF THE SHIFT - CALLED REPEATEDLY FROM
067100*    THE BOTTOM OF THE TABLE UP TO THE INSERT POINT.
067200 3170-SHIFT-DOWN.
067300     MOVE O-BS-NAME (WS-SHIFT-SUB - 1) TO O-BS-NAME (WS-SHIFT-SUB).
067400     MOVE O-BS-TOTAL (WS-SHIFT-SUB - 1) TO O-BS-TOTAL (WS-SHIFT-SUB).
067500 3170-EXIT.
067600     EXIT.
067700
067800*    THE SIX SNAPSHOT LINES IN FIXED ORDER, THEN THE TOP-FIVE
067900*    REVENUE LEDGER LISTING.  SNAP-LINE IS REUSED, ONE LABEL
068000*    AT A TIME, SAME PATTERN AS TALKPI01'S AMOUNT-LINE.
068100 3900-PRINT-REPORT.
068200*     PRINT SNAP-HEADING.
068300     WRITE PRTLINE FROM SNAP-HEADING
068400         AFTER ADVANCING 2 LINES.
068500*    TALLY LINES WRITTEN ON THIS PAGE - SEE WS-LINE-CTR.
068600     ADD 2 TO WS-LINE-CTR.
068700
068800     MOVE "REVENUE" TO O-SNAP-LABEL.
068900     MOVE WS-REVENUE-TOTAL TO O-SNAP-AMOUNT.
069000*     PRINT SNAP-LINE.
069100     WRITE PRTLINE FROM SNAP-LINE
069200         AFTER ADVANCING 1 LINES.
069300
069400     MOVE "EXPENSES" TO O-SNAP-LABEL.
069500     MOVE WS-EXPENSE-TOTAL TO O-SNAP-AMOUNT.
069600*     PRINT SNAP-LINE.
069700     WRITE PRTLINE FROM SNAP-LINE
069800         AFTER ADVANCING 1 LINES.
069900
070000     MOVE "GROSS MARGIN" TO O-SNAP-LABEL.
070100     MOVE WS-GROSS-MARGIN TO O-SNAP-AMOUNT.
070200*     PRINT SNAP-LINE.
070300     WRITE PRTLINE FROM SNAP-LINE
070400         AFTER ADVANCING 1 LINES.
070500
070600     MOVE "PROFIT / LOSS" TO O-SNAP-LABEL.
070700     MOVE WS-PROFIT-LOSS TO O-SNAP-AMOUNT.
070800*     PRINT SNAP-LINE.
070900     WRITE PRTLINE FROM SNAP-LINE
071000         AFTER ADVANCING 1 LINES.
071100
071200     MOVE "ASSETS" TO O-SNAP-LABEL.
071300     MOVE WS-ASSET-TOTAL TO O-SNAP-AMOUNT.
071400*     PRINT SNAP-LINE.
071500     WRITE PRTLINE FROM SNAP-LINE
071600         AFTER ADVANCING 1 LINES.
071700
071800     MOVE "LIABILITIES" TO O-SNAP-LABEL.
071900     MOVE WS-LIABILITY-TOTAL TO O-SNAP-AMOUNT.
072000*     PRINT SNAP-LINE.
072100     WRITE PRTLINE FROM SNAP-LINE
072200         AFTER ADVANCING 1 LINES.
072300
072400*     PRINT BEST-SELLER-HEADING.
072500     WRITE PRTLINE FROM BEST-SELLER-HEADING
072600         AFTER ADVANCING 2 LINES.
072700     PERFORM 3950-PRINT-ONE-SELLER THRU 3950-EXIT
072800         VARYING BS-IDX FROM 1 BY 1 UNTIL BS-IDX > 5.
072900 3900-EXIT.
073000     EXIT.
073100
073200*    BLANK SLOTS (FEWER THAN 5 DISTINCT REVENUE LEDGERS SEEN)
073300*    ARE SIMPLY SKIPPED, NOT PRINTED AS ZERO LINES.
073400 3950-PRINT-ONE-SELLER.
073500     IF O-BS-NAME (BS-IDX) NOT = SPACES
073600         SET O-BS-RANK TO BS-IDX
073700         MOVE O-BS-NAME (BS-IDX) TO O-BS-PRT-NAME
073800         MOVE O-BS-TOTAL (BS-IDX) TO O-BS-PRT-TOTAL
073900*         PRINT BEST-SELLER-LINE.
074000         WRITE PRTLINE FROM BEST-SELLER-LINE
074100             AFTER ADVANCING 1 LINES
074200     END-IF.
074300 3950-EXIT.
074400     EXIT.
074500
074600*    STANDARD READ-AHEAD PATTERN - NOT AT END GUARDS THE READ
074700*    COUNTER SO A TRAILING EOF READ NEVER INFLATES THE TOTAL.
074800 9000-READ-VCH.
074900     READ VCH-FILE
075000         AT END
075100             MOVE "NO " TO WS-MORE-VCH
075200         NOT AT END
075300*            BUMP WS-VCH-READ-CTR BY 1.
075400             ADD 1 TO WS-VCH-READ-CTR
075500     END-READ.
075600 9000-EXIT.
075700     EXIT.
075800
075900*    PAGE HEADING - CALLED ONCE AT INIT, NOT RE-CALLED ON
076000*    OVERFLOW SINCE THIS REPORT NEVER RUNS PAST ONE PAGE.
076100 9900-HEADING.
076200*     BUMP WS-PAGE-CTR BY 1.
076300     ADD 1 TO WS-PAGE-CTR.
076400     MOVE WS-PAGE-CTR TO O-PAGE-CTR.
076500*    RESET THE LINE COUNTER FOR THE NEW PAGE.
076600     MOVE ZERO TO WS-LINE-CTR.
076700*    TOP OF FORM - COMPANY NAME, RUN DATE, PAGE NUMBER.
076800     WRITE PRTLINE FROM COMPANY-TITLE
076900         AFTER ADVANCING PAGE.
077000*    PROGRAM ID LINE.
077100     WRITE PRTLINE FROM DIVISION-TITLE
077200         AFTER ADVANCING 1 LINES.
077300 9900-EXIT.
077400     EXIT.
