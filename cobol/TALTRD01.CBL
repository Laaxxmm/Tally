000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              TALTRD01.
000300 AUTHOR.                  K. DELGADO.
000400 INSTALLATION.            LINDQUIST DATA PROCESSING CENTER.
000500 DATE-WRITTEN.            03/08/89.
000600 DATE-COMPILED.
000700 SECURITY.                CONFIDENTIAL - ALBIA HARDWARE & SUPPLY CO.
000800*                         FINANCIAL RECORDS - MIS DEPT USE ONLY.
000900*
001000***************************************************************
001100* THIS PROGRAM IS THE MONTHLY TREND REPORT RUN.               *
001200* READS THE NORMALIZED TRANSACTION FILE PRODUCED BY TALNRM01, *
001300* SUBTOTALS ONE REQUESTED KPI CLASS (REVENUE/COGS/OPEX) BY    *
001400* CALENDAR MONTH FOR THE REQUESTED YEAR, AND PRINTS THE 12    *
001500* MONTH DETAIL LINES PLUS A YEAR TOTAL LINE.                  *
001600***************************************************************
001700*
001800* CHANGE LOG.
001900*    03/08/89  KD   0015  ORIGINAL CODING - MODELED ON THE
002000*                         SUBTOTAL-BY-MONTH PARK SALES REPORT.
002100*    07/14/89  KD   0017  ALL 12 MONTHS NOW ALWAYS PRINTED, ZERO
002200*                         FILLED - CONTROLLER WANTED BLANK
002300*                         MONTHS VISIBLE, NOT SKIPPED.
002400*    09/29/93  TO   0040  CLASS SELECTION MOVED TO CONTROL CARD
002500*                         - WAS THREE SEPARATE COPIES OF THIS
002600*                         PROGRAM, ONE PER CLASS.
002700*    01/05/95  TO   0043  PAGE HEADING FOOTING ADJUSTED FOR NEW
002800*                         PRINTER FORMS.
002900*    10/22/97  PD   0051  FILLER PADS ADDED TO ALL RECORDS PER
003000*                         DP STANDARDS REVIEW.
003100*    09/09/98  PD   0059  YEAR 2000 REVIEW - TRD-YEAR AND
003200*                         I-NRM-TXN-DATE YEAR COMPARE CONFIRMED
003300*                         4-DIGIT, NO 2-DIGIT WINDOWING.
003400*    02/17/99  PD   0060  Y2K SIGN-OFF - NO FURTHER CHANGE.
003500*    11/03/00  PD   0063  POST-Y2K FOLLOW-UP PER AUDIT MEMO -
003600*                         CONFIRMED WS-TRD-YEAR AND WS-RUN-DATE-
003700*                         BRK (HEADING ONLY) BOTH ROLL OVER
003800*                         CLEANLY. NO CODE CHANGE.
003900*    06/18/01  LT   0066  O-RPT-CLASS WIDENED SPACING - "REVENUE"
004000*                         WAS CROWDING THE YEAR FIELD ON THE
004100*                         REPORT TITLE LINE.
004200*    03/05/03  RM   0070  REVIEWED FOR GENERAL LEDGER CONVERSION
004300*                         PROJECT - THIS PROGRAM STAYS AS-IS,
004400*                         READS NRMFILE UNCHANGED.
004500*    03/11/04  RM   0074  ADDED STANDALONE WS-LINE-CTR AND WS-
004600*                         ABEND-CODE PER DP STANDARDS REVIEW -
004700*                         EVERY PROGRAM IN THIS SUITE NOW CARRIES
004800*                         THE SAME PAIR OF SCRATCH COUNTERS.
004900*    08/05/04  RM   0077  T-MONTH-TOTAL AND WS-YEAR-TOTAL RE-
005000*                         PICTURED COMP-3 - THESE NEVER LEAVE
005100*                         WORKING STORAGE AND ARE RE-TOTALED
005200*                         EVERY DETAIL LINE, SO PACKED SAVES
005300*                         STORAGE ON THE LARGER RUNS.
005400*
005500 ENVIRONMENT DIVISION.
005600*---------------------------------------------------------------
005700* CONFIGURATION SECTION - PRINTER FORM CONTROL ONLY, SAME AS
005800* EVERY OTHER PROGRAM IN THIS SUITE.
005900*---------------------------------------------------------------
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600*    NORMALIZED TRANSACTIONS FROM TALNRM01 - SAME INPUT FILE
006700*    TALKPI01 READS, DIFFERENT SELECTION LOGIC.
006800     SELECT NRM-FILE
006900         ASSIGN TO NRMFILE
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200*    ONE-CARD CONTROL FILE GIVING THE YEAR AND KPI CLASS TO
007300*    TREND - SEE THE 09/29/93 CHANGE LOG ENTRY FOR WHY THIS
007400*    REPLACED THREE SEPARATE COPIES OF THE PROGRAM.
007500     SELECT TRD-FILE
007600         ASSIGN TO TRDCARD
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800
007900*    MONTHLY TREND REPORT - OUR ONLY OUTPUT.
008000     SELECT PRTOUT
008100         ASSIGN TO PRTOUT
008200         ORGANIZATION IS RECORD SEQUENTIAL.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600*---------------------------------------------------------------
008700* NRM-REC - SAME LAYOUT TALNRM01 WRITES AND TALKPI01 READS.
008800* THE YMD REDEFINES BELOW GIVES US THE CALENDAR MONTH DIRECTLY
008900* WITHOUT A SEPARATE COMPUTE IN 2200-ACCUM.
009000*---------------------------------------------------------------
009100 FD  NRM-FILE
009200     LABEL RECORD IS STANDARD
009300     RECORD CONTAINS 97 CHARACTERS
009400     DATA RECORD IS NRM-REC.
009500
009600 01  NRM-REC.
009700     05  I-NRM-VOUCHER-NUMBER  PIC X(10).
009800*    FULL CCYYMMDD - COMPARED AGAINST WS-TRD-YEAR IN 2000-
009900*    MAINLINE, BROKEN OUT BELOW FOR THE MONTH SUBSCRIPT.
010000     05  I-NRM-TXN-DATE        PIC 9(8).
010100     05  I-NRM-TXN-DATE-YMD REDEFINES I-NRM-TXN-DATE.
010200         10  I-NRM-TXN-YYYY    PIC 9(4).
010300         10  I-NRM-TXN-MM      PIC 9(2).
010400         10  I-NRM-TXN-DD      PIC 9(2).
010500     05  I-NRM-VOUCHER-TYPE    PIC X(20).
010600     05  I-NRM-LEDGER-NAME     PIC X(30).
010700*    ALREADY SIGNED BY TALNRM01.
010800     05  I-NRM-SIGNED-AMOUNT   PIC S9(13)V99.
010900*    COMPARED AGAINST WS-WANT-GROUP-TYPE IN 2000-MAINLINE.
011000     05  I-NRM-GROUP-TYPE      PIC X(10).
011100*    COMPARED AGAINST WS-WANT-AFFECTS-GP, SAME PARAGRAPH.
011200     05  I-NRM-AFFECTS-GP      PIC X(3).
011300     05  FILLER                PIC X(01).
011400
011500*---------------------------------------------------------------
011600* TRD-REC - ONE-CARD REQUEST GIVING THE YEAR TO TREND AND WHICH
011700* KPI CLASS (R/C/O) TO SUBTOTAL.  READ ONCE AT 1000-INIT.
011800*---------------------------------------------------------------
011900 FD  TRD-FILE
012000     LABEL RECORD IS STANDARD
012100     RECORD CONTAINS 6 CHARACTERS
012200     DATA RECORD IS TRD-REC.
012300
012400 01  TRD-REC.
012500*    FOUR-DIGIT YEAR TO TREND.
012600     05  I-TRD-YEAR            PIC 9(4).
012700*    'R' REVENUE, 'C' COGS, 'O' OPEX - SEE 1100-SET-CLASS-
012800*    FILTER FOR HOW EACH CODE MAPS TO A GROUP-TYPE/AFFECTS-GP
012900*    COMBINATION.
013000     05  I-TRD-CLASS           PIC X(1).
013100     05  FILLER                PIC X(1).
013200
013300*    MONTHLY TREND REPORT - SEE 3900-PRINT-REPORT FOR THE
013400*    LAYOUT GROUPS THIS FEEDS.
013500 FD  PRTOUT
013600     LABEL RECORD IS OMITTED
013700     RECORD CONTAINS 132 CHARACTERS
013800     LINAGE IS 60 WITH FOOTING AT 55
013900     DATA RECORD IS PRTLINE.
014000
014100 01  PRTLINE                   PIC X(132).
014200
014300 WORKING-STORAGE SECTION.
014400
014500*    STANDALONE SCRATCH COUNTERS - SAME PAIR CARRIED IN EVERY
014600*    PROGRAM IN THIS SUITE PER THE 03/11/04 DP STANDARDS ENTRY.
014700*    LINES WRITTEN ON THE CURRENT PAGE - NOT TESTED FOR
014800*    OVERFLOW TODAY, CARRIED FOR THE NEXT MULTI-PAGE CHANGE.
014900 77  WS-LINE-CTR               PIC 9(2)   COMP VALUE ZERO.
015000*    RESERVED FOR AN ABEND/RETURN CODE SHOULD OPERATIONS EVER
015100*    WANT ONE OUT OF THIS RUN - NOT SET TODAY.
015200 77  WS-ABEND-CODE             PIC 9(2)   COMP VALUE ZERO.
015300
015400*    END-OF-FILE FLAG FOR THE NRMFILE PASS.
015500 01  WS-SWITCHES.
015600     05  WS-MORE-NRM           PIC X(3)   VALUE "YES".
015700     05  FILLER                PIC X(05).
015800
015900*    PAGE/READ COUNTERS AND THE MONTH-TABLE SUBSCRIPT, ALL COMP.
016000 01  WS-COUNTERS.
016100     05  WS-PAGE-CTR           PIC 9(2)   COMP VALUE ZERO.
016200     05  WS-NRM-READ-CTR       PIC 9(7)   COMP VALUE ZERO.
016300     05  WS-MONTH-SUB          PIC 9(2)   COMP.
016400     05  FILLER                PIC X(04).
016500
016600*    THE YEAR AND KPI CLASS READ OFF TRDCARD, PLUS THE TWO
016700*    NRM-REC FIELD VALUES THAT CLASS TRANSLATES TO.
016800 01  WS-REQUEST-AREA.
016900     05  WS-TRD-YEAR           PIC 9(4).
017000*        CENTURY/YEAR SPLIT - NOT USED FOR ANY YEAR MATH, JUST
017100*        CARRIED IN CASE A FUTURE REPORT WANTS THE CENTURY
017200*        DIGITS SEPARATELY. SEE THE 11/03/00 CHANGE NOTE.
017300     05  WS-TRD-YEAR-BRK REDEFINES WS-TRD-YEAR.
017400         10  WS-TRD-CENT       PIC 9(2).
017500         10  WS-TRD-YY         PIC 9(2).
017600*        ONE-LETTER REQUEST CODE OFF TRDCARD.
017700     05  WS-TRD-CLASS          PIC X(1).
017800         88  WS-CLASS-REVENUE  VALUE "R".
017900         88  WS-CLASS-COGS     VALUE "C".
018000         88  WS-CLASS-OPEX     VALUE "O".
018100*        RESOLVED BY 1100-SET-CLASS-FILTER FROM WS-TRD-CLASS.
018200     05  WS-WANT-GROUP-TYPE    PIC X(10).
018300     05  WS-WANT-AFFECTS-GP    PIC X(3).
018400     05  FILLER                PIC X(04).
018500
018600*    TWELVE MONTHLY ACCUMULATOR SLOTS, SUBSCRIPTED BY
018700*    I-NRM-TXN-MM IN 2200-ACCUM.  ZEROED AT INIT BY
018800*    1200-ZERO-MONTHS SO BLANK MONTHS PRINT AS ZERO, NOT SKIP.
018900 01  MONTH-TABLE.
019000     05  MTH-TAB-ENTRY OCCURS 12 TIMES
019100             INDEXED BY MTH-IDX.
019200*            ONE CALENDAR MONTH'S SUBTOTAL FOR THE CHOSEN CLASS -
019300*            PACKED DECIMAL, SAME AS THE DONOR'S FEE FIELDS, SINCE
019400*            THIS TABLE IS RE-TOTALED EVERY DETAIL LINE AND NEVER
019500*            LEAVES WORKING STORAGE.
019600         10  T-MONTH-TOTAL     PIC S9(13)V99 COMP-3 VALUE ZERO.
019700     05  FILLER                PIC X(04).
019800
019900*    RUNNING SUM OF ALL 12 MONTHS - THE YEAR TOTAL LINE AT THE
020000*    FOOT OF THE REPORT.
020100 01  WS-YEAR-TOTAL-AREA.
020200*        SAME PACKED-DECIMAL USAGE AS T-MONTH-TOTAL ABOVE.
020300     05  WS-YEAR-TOTAL         PIC S9(13)V99 COMP-3 VALUE ZERO.
020400     05  FILLER                PIC X(04).
020500
020600*    OPERATOR HEADING RUN DATE ONLY - NOT USED IN THE TREND
020700*    MATH, WHICH RUNS OFF WS-TRD-YEAR INSTEAD.
020800 01  WS-RUN-DATE-AREA.
020900     05  WS-RUN-DATE           PIC 9(6).
021000     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
021100         10  WS-RUN-YY         PIC 9(2).
021200         10  WS-RUN-MM         PIC 9(2).
021300         10  WS-RUN-DD         PIC 9(2).
021400     05  FILLER               PIC X(02).
021500
021600*---------------------------------------------------------------
021700* PRINT LINE LAYOUTS - HEADING BLOCK, REPORT TITLE WITH THE
021800* REQUESTED YEAR/CLASS, COLUMN HEADING, THEN THE REUSABLE
021900* DETAIL AND YEAR-TOTAL LINES.
022000*---------------------------------------------------------------
022100*    TOP-OF-FORM LINE - MM/DD/YY RUN DATE, COMPANY NAME, PAGE.
022200 01  COMPANY-TITLE.
022300     05  FILLER                PIC X(6)   VALUE "DATE: ".
022400     05  O-RUN-MM              PIC 99.
022500     05  FILLER                PIC X       VALUE "/".
022600     05  O-RUN-DD              PIC 99.
022700     05  FILLER                PIC X       VALUE "/".
022800     05  O-RUN-YY              PIC 99.
022900     05  FILLER                PIC X(37)  VALUE SPACES.
023000     05  FILLER                PIC X(33)  VALUE
023100             "ALBIA HARDWARE & SUPPLY CO.".
023200     05  FILLER                PIC X(40)  VALUE SPACES.
023300     05  FILLER                PIC X(6)   VALUE "PAGE: ".
023400     05  O-PAGE-CTR            PIC Z9.
023500
023600*    PROGRAM-ID LINE - HELPS THE OPERATOR MATCH LISTINGS TO
023700*    RUN BOOK WHEN SEVERAL STAGING RUNS PRINT THE SAME SHIFT.
023800 01  DIVISION-TITLE.
023900     05  FILLER                PIC X(8)   VALUE "TALTRD01".
024000     05  FILLER                PIC X(49)  VALUE SPACES.
024100     05  FILLER                PIC X(20)  VALUE
024200             "MONTHLY TREND RUN".
024300     05  FILLER                PIC X(55)  VALUE SPACES.
024400
024500*    SHOWS THE OPERATOR WHICH YEAR AND CLASS THIS RUN COVERED -
024600*    O-RPT-CLASS FILLED IN BY 1100-SET-CLASS-FILTER, SPACING
024700*    WIDENED PER THE 06/18/01 CHANGE LOG ENTRY.
024800 01  REPORT-TITLE.
024900     05  FILLER                PIC X(50)  VALUE SPACES.
025000     05  FILLER                PIC X(12)  VALUE "FOR YEAR: ".
025100     05  O-RPT-YEAR            PIC 9(4).
025200     05  FILLER                PIC X(7)   VALUE SPACES.
025300     05  O-RPT-CLASS           PIC X(10).
025400     05  FILLER                PIC X(49)  VALUE SPACES.
025500
025600*    COLUMN HEADER OVER THE 12 MONTHLY DETAIL LINES.
025700 01  COLUMN-HEADING.
025800     05  FILLER                PIC X(3)   VALUE SPACES.
025900     05  FILLER                PIC X(5)   VALUE "MONTH".
026000     05  FILLER                PIC X(10)  VALUE SPACES.
026100     05  FILLER                PIC X(6)   VALUE "AMOUNT".
026200     05  FILLER                PIC X(108) VALUE SPACES.
026300
026400*    ONE REUSABLE MONTH LINE - FILLED AND WRITTEN ONCE PER
026500*    MONTH BY 3100-PRINT-ONE-MONTH.
026600 01  DETAIL-LINE.
026700     05  FILLER                PIC X(4)   VALUE SPACES.
026800     05  O-MONTH-NUM            PIC 99.
026900     05  FILLER                PIC X(11)  VALUE SPACES.
027000     05  O-MONTH-TOTAL          PIC Z,ZZZ,ZZZ,ZZ9.99-.
027100     05  FILLER                PIC X(98)  VALUE SPACES.
027200
027300*    FOOTER LINE - SUM OF ALL 12 MONTHS.
027400 01  YEAR-TOTAL-LINE.
027500     05  FILLER                PIC X(3)   VALUE SPACES.
027600     05  FILLER                PIC X(11)  VALUE "YEAR TOTAL ".
027700     05  O-YEAR-TOTAL           PIC Z,ZZZ,ZZZ,ZZ9.99-.
027800     05  FILLER                PIC X(100) VALUE SPACES.
027900
028000 PROCEDURE DIVISION.
028100
028200*---------------------------------------------------------------
028300* 0000-TALTRD01 - MAIN DRIVER.  INIT, ONE PASS THROUGH NRMFILE
028400* ACCUMULATING THE REQUESTED CLASS BY MONTH, THEN THE REPORT.
028500* SAME SHAPE AS TALNRM01 AND TALKPI01.
028600*---------------------------------------------------------------
028700 0000-TALTRD01.
028800     PERFORM 1000-INIT.
028900     PERFORM 2000-MAINLINE THRU 2000-EXIT
029000         UNTIL WS-MORE-NRM = "NO ".
029100     PERFORM 3000-CLOSING.
029200     STOP RUN.
029300
029400*---------------------------------------------------------------
029500* 1000-INIT - OPEN EVERYTHING, PULL THE YEAR/CLASS REQUEST OFF
029600* TRDCARD, RESOLVE THE CLASS FILTER, ZERO ALL 12 MONTHS, PRIME
029700* THE FIRST NRMFILE READ, PRINT PAGE 1 HEADING.
029800*---------------------------------------------------------------
029900 1000-INIT.
030000*    RUN DATE FOR THE PAGE HEADING ONLY.
030100     ACCEPT WS-RUN-DATE FROM DATE.
030200     MOVE WS-RUN-MM TO O-RUN-MM.
030300     MOVE WS-RUN-DD TO O-RUN-DD.
030400     MOVE WS-RUN-YY TO O-RUN-YY.
030500
030600*    TRDCARD IS A ONE-RECORD CONTROL FILE - READ ONCE AND
030700*    CLOSED, NEVER REOPENED.
030800     OPEN INPUT TRD-FILE.
030900     READ TRD-FILE
031000         AT END
031100*            MISSING CONTROL CARD - DEFAULT TO REVENUE, YEAR
031200*            ZERO, WHICH WILL SIMPLY MATCH NOTHING BELOW.
031300             MOVE ZERO TO WS-TRD-YEAR
031400             MOVE "R" TO WS-TRD-CLASS
031500         NOT AT END
031600             MOVE I-TRD-YEAR TO WS-TRD-YEAR
031700             MOVE I-TRD-CLASS TO WS-TRD-CLASS
031800     END-READ.
031900     CLOSE TRD-FILE.
032000
032100*    TRANSLATE THE ONE-LETTER REQUEST CODE INTO THE GROUP-
032200*    TYPE/AFFECTS-GP PAIR 2000-MAINLINE COMPARES AGAINST.
032300     PERFORM 1100-SET-CLASS-FILTER THRU 1100-EXIT.
032400*    ALL 12 SLOTS START AT ZERO SO EVERY MONTH PRINTS EVEN IF
032500*    NO ACTIVITY LANDED IN IT - SEE THE 07/14/89 CHANGE NOTE.
032600     PERFORM 1200-ZERO-MONTHS THRU 1200-EXIT
032700         VARYING MTH-IDX FROM 1 BY 1 UNTIL MTH-IDX > 12.
032800
032900*     OPEN NRM-FILE. FOR THIS RUN.
033000     OPEN INPUT NRM-FILE.
033100*     OPEN PRTOUT. FOR THIS RUN.
033200     OPEN OUTPUT PRTOUT.
033300
033400     PERFORM 9000-READ-NRM THRU 9000-EXIT.
033500     PERFORM 9900-HEADING THRU 9900-EXIT.
033600
033700*    ONE OF THREE REQUEST CODES MAPS TO ONE OF THREE GROUP-
033800*    TYPE/AFFECTS-GP PAIRS - SAME CLASSIFICATION TALKPI01'S
033900*    2200-BUCKET USES, JUST FILTERED TO A SINGLE CLASS HERE.
034000 1100-SET-CLASS-FILTER.
034100     EVALUATE TRUE
034200*        REVENUE = DIRECT INCOME.
034300         WHEN WS-CLASS-REVENUE
034400             MOVE "Income    " TO WS-WANT-GROUP-TYPE
034500             MOVE "Yes" TO WS-WANT-AFFECTS-GP
034600             MOVE "REVENUE" TO O-RPT-CLASS
034700*        COGS = DIRECT EXPENSE.
034800         WHEN WS-CLASS-COGS
034900             MOVE "Expense   " TO WS-WANT-GROUP-TYPE
035000             MOVE "Yes" TO WS-WANT-AFFECTS-GP
035100             MOVE "COGS" TO O-RPT-CLASS
035200*        OPEX = INDIRECT EXPENSE.
035300         WHEN WS-CLASS-OPEX
035400             MOVE "Expense   " TO WS-WANT-GROUP-TYPE
035500             MOVE "No " TO WS-WANT-AFFECTS-GP
035600             MOVE "OPEX" TO O-RPT-CLASS
035700     END-EVALUATE.
035800     MOVE WS-TRD-YEAR TO O-RPT-YEAR.
035900 1100-EXIT.
036000     EXIT.
036100
036200*    CALLED ONCE PER MONTH SLOT, VARYING MTH-IDX 1 THRU 12.
036300 1200-ZERO-MONTHS.
036400     MOVE ZERO TO T-MONTH-TOTAL (MTH-IDX).
036500 1200-EXIT.
036600     EXIT.
036700
036800*---------------------------------------------------------------
036900* 2000-MAINLINE - ONE NRMFILE LINE PER CALL.  ONLY LINES FOR
037000* THE REQUESTED YEAR AND CLASS GET ACCUMULATED - EVERYTHING
037100* ELSE IS SKIPPED, NOT REJECTED.
037200*---------------------------------------------------------------
037300 2000-MAINLINE.
037400*    ALL THREE CONDITIONS MUST MATCH - WRONG YEAR OR WRONG
037500*    CLASS MEANS THIS LINE BELONGS TO SOME OTHER REPORT.
037600     IF I-NRM-TXN-YYYY = WS-TRD-YEAR
037700         AND I-NRM-GROUP-TYPE = WS-WANT-GROUP-TYPE
037800         AND I-NRM-AFFECTS-GP = WS-WANT-AFFECTS-GP
037900         PERFORM 2200-ACCUM THRU 2200-EXIT
038000     END-IF.
038100     PERFORM 9000-READ-NRM THRU 9000-EXIT.
038200 2000-EXIT.
038300     EXIT.
038400
038500*    I-NRM-TXN-MM DOUBLES AS THE MONTH-TABLE SUBSCRIPT - NO
038600*    SEPARATE TRANSLATION TABLE NEEDED.
038700 2200-ACCUM.
038800     SET MTH-IDX TO I-NRM-TXN-MM.
038900     ADD I-NRM-SIGNED-AMOUNT TO T-MONTH-TOTAL (MTH-IDX).
039000 2200-EXIT.
039100     EXIT.
039200
039300*---------------------------------------------------------------
039400* 3000-CLOSING - PRINT THE REPORT AND CLOSE OUT.
039500*---------------------------------------------------------------
039600 3000-CLOSING.
039700     PERFORM 3900-PRINT-REPORT.
039800*     DONE WITH NRM-FILE FOR THIS RUN.
039900     CLOSE NRM-FILE.
040000*     DONE WITH PRTOUT FOR THIS RUN.
040100     CLOSE PRTOUT.
040200
040300*    COLUMN HEADER, THEN ALL 12 MONTHS IN ORDER, THEN THE
040400*    YEAR TOTAL.
040500 3900-PRINT-REPORT.
040600*     PRINT COLUMN-HEADING.
040700     WRITE PRTLINE FROM COLUMN-HEADING
040800         AFTER ADVANCING 2 LINES.
040900*    TALLY LINES WRITTEN ON THIS PAGE - SEE WS-LINE-CTR.
041000     ADD 2 TO WS-LINE-CTR.
041100     PERFORM 3100-PRINT-ONE-MONTH THRU 3100-EXIT
041200         VARYING MTH-IDX FROM 1 BY 1 UNTIL MTH-IDX > 12.
041300     PERFORM 3200-PRINT-YEAR-TOTAL THRU 3200-EXIT.
041400 3900-EXIT.
041500     EXIT.
041600
041700*    REVENUE ACCUMULATES NEGATIVE (CREDIT-SIDE) ON A HEALTHY
041800*    LEDGER, SAME SIGN RULE AS TALKPI01'S 3100-KPI-CALC - FLIP
041900*    IT POSITIVE FOR DISPLAY.  COGS AND OPEX ALREADY ACCUMULATE
042000*    POSITIVE AND PRINT AS-IS.
042100 3100-PRINT-ONE-MONTH.
042200     IF WS-CLASS-REVENUE
042300         IF T-MONTH-TOTAL (MTH-IDX) < ZERO
042400             COMPUTE O-MONTH-TOTAL =
042500                 ZERO - T-MONTH-TOTAL (MTH-IDX)
042600         ELSE
042700             MOVE T-MONTH-TOTAL (MTH-IDX) TO O-MONTH-TOTAL
042800         END-IF
042900     ELSE
043000         MOVE T-MONTH-TOTAL (MTH-IDX) TO O-MONTH-TOTAL
043100     END-IF.
043200     MOVE MTH-IDX TO O-MONTH-NUM.
043300*    YEAR TOTAL ACCUMULATES FROM THE ALREADY-DISPLAY-SIGNED
043400*    FIGURE, NOT THE RAW LEDGER-SIGNED ONE.
043500     ADD O-MONTH-TOTAL TO WS-YEAR-TOTAL.
043600*     PRINT DETAIL-LINE.
043700     WRITE PRTLINE FROM DETAIL-LINE
043800         AFTER ADVANCING 1 LINES.
043900 3100-EXIT.
044000     EXIT.
044100
044200*    SAME SIGN-FLIP RULE AS 3100-PRINT-ONE-MONTH, APPLIED TO
044300*    THE YEAR TOTAL.
044400 3200-PRINT-YEAR-TOTAL.
044500     IF WS-CLASS-REVENUE
044600         IF WS-YEAR-TOTAL < ZERO
044700             COMPUTE O-YEAR-TOTAL = ZERO - WS-YEAR-TOTAL
044800         ELSE
044900             MOVE WS-YEAR-TOTAL TO O-YEAR-TOTAL
045000         END-IF
045100     ELSE
045200         MOVE WS-YEAR-TOTAL TO O-YEAR-TOTAL
045300     END-IF.
045400*     PRINT YEAR-TOTAL-LINE.
045500     WRITE PRTLINE FROM YEAR-TOTAL-LINE
045600         AFTER ADVANCING 2 LINES.
045700 3200-EXIT.
045800     EXIT.
045900
046000*    STANDARD READ-AHEAD PATTERN - NOT AT END GUARDS THE READ
046100*    COUNTER SO A TRAILING EOF READ NEVER INFLATES THE TOTAL.
046200 9000-READ-NRM.
046300     READ NRM-FILE
046400         AT END
046500             MOVE "NO " TO WS-MORE-NRM
046600         NOT AT END
046700*            BUMP WS-NRM-READ-CTR BY 1.
046800             ADD 1 TO WS-NRM-READ-CTR
046900     END-READ.
047000 9000-EXIT.
047100     EXIT.
047200
047300*    PAGE HEADING - CALLED ONCE AT INIT, NOT RE-CALLED ON
047400*    OVERFLOW SINCE THIS REPORT NEVER RUNS PAST ONE PAGE.
047500 9900-HEADING.
047600*     BUMP WS-PAGE-CTR BY 1.
047700     ADD 1 TO WS-PAGE-CTR.
047800     MOVE WS-PAGE-CTR TO O-PAGE-CTR.
047900*    RESET THE LINE COUNTER FOR THE NEW PAGE.
048000     MOVE ZERO TO WS-LINE-CTR.
048100*    TOP OF FORM - COMPANY NAME, RUN DATE, PAGE NUMBER.
048200     WRITE PRTLINE FROM COMPANY-TITLE
048300         AFTER ADVANCING PAGE.
048400*    PROGRAM ID LINE.
048500     WRITE PRTLINE FROM DIVISION-TITLE
048600         AFTER ADVANCING 1 LINES.
048700*    REPORT TITLE LINE.
048800     WRITE PRTLINE FROM REPORT-TITLE
048900         AFTER ADVANCING 2 LINES.
049000 9900-EXIT.
049100     EXIT.
