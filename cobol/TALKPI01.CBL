000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              TALKPI01.
000300 AUTHOR.                  R. MAXSON.
000400 INSTALLATION.            LINDQUIST DATA PROCESSING CENTER.
000500 DATE-WRITTEN.            10/02/87.
000600 DATE-COMPILED.
000700 SECURITY.                CONFIDENTIAL - ALBIA HARDWARE & SUPPLY CO.
000800*                         FINANCIAL RECORDS - MIS DEPT USE ONLY.
000900*
001000***************************************************************
001100* THIS PROGRAM IS THE PERIOD KPI / P&L SUMMARY RUN.           *
001200* READS THE NORMALIZED TRANSACTION FILE PRODUCED BY TALNRM01, *
001300* ACCUMULATES THE FOUR INCOME/EXPENSE BUCKETS FOR THE         *
001400* REQUESTED PERIOD, LOOKS UP OPENING/CLOSING STOCK, AND       *
001500* PRINTS THE REVENUE/COGS/GROSS PROFIT/OPEX/NET PROFIT AND    *
001600* MARGIN RATIO BLOCK.                                         *
001700***************************************************************
001800*
001900* CHANGE LOG.
002000*    10/02/87  RM   0002  ORIGINAL CODING.
002100*    02/02/88  RM   0008  ADDED OPENING/CLOSING STOCK LOOKUP -
002200*                         COGS WAS OMITTING STOCK ADJUSTMENT.
002300*    07/14/89  KD   0016  GROSS/NET MARGIN AND OPEX RATIO LINES
002400*                         ADDED TO FOOT OF P&L BLOCK PER
002500*                         CONTROLLER REQUEST.
002600*    04/03/91  KD   0025  PERIOD NOW READ FROM A CONTROL CARD -
002700*                         WAS HARD-CODED TO FISCAL YEAR, COULD
002800*                         NOT RUN MID-YEAR SNAPSHOTS.
002900*    09/29/93  TO   0039  STOCK MASTER OPENED I-O RANDOM - PRIOR
003000*                         VERSION RE-READ IT SEQUENTIALLY EVERY
003100*                         RUN, SLOW WITH MULTI-YEAR FILES.
003200*    01/05/95  TO   0042  PAGE HEADING FOOTING ADJUSTED FOR NEW
003300*                         PRINTER FORMS.
003400*    10/22/97  PD   0050  FILLER PADS ADDED TO ALL RECORDS PER
003500*                         DP STANDARDS REVIEW.
003600*    09/09/98  PD   0057  YEAR 2000 REVIEW - PERIOD AND STOCK
003700*                         DATE FIELDS CONFIRMED 4-DIGIT YEAR,
003800*                         NO WINDOWING LOGIC IN THIS PROGRAM.
003900*    02/17/99  PD   0058  Y2K SIGN-OFF - NO FURTHER CHANGE.
004000*    08/21/00  PD   0062  POST-Y2K FOLLOW-UP PER AUDIT MEMO -
004100*                         CONFIRMED STK-DATE-KEY AND WS-PERIOD-
004200*                         START/END ALL CARRY FULL 4-DIGIT YEARS.
004300*                         NO CODE CHANGE.
004400*    05/09/01  LT   0065  RATIO FIELDS WIDENED FROM PIC S99V9 TO
004500*                         S999V9 - LARGE-DIVISION MARGINS WERE
004600*                         TRUNCATING ON THE PRINTED REPORT.
004700*    02/14/02  LT   0069  AMOUNT-LINE LABELS REALIGNED AFTER THE
004800*                         PRINTER FORMS CHANGE NOTED ON TALNRM01.
004900*    09/30/03  RM   0072  REVIEWED FOR GENERAL LEDGER CONVERSION
005000*                         PROJECT - THIS PROGRAM STAYS AS-IS,
005100*                         READS NRMFILE UNCHANGED.
005200*    03/11/04  RM   0074  ADDED STANDALONE WS-LINE-CTR AND WS-
005300*                         ABEND-CODE PER DP STANDARDS REVIEW -
005400*                         EVERY PROGRAM IN THIS SUITE NOW CARRIES
005500*                         THE SAME PAIR OF SCRATCH COUNTERS.
005600*    08/05/04  RM   0076  ADDED CONDITION-NAMES ON I-NRM-GROUP-
005700*                         TYPE AND I-NRM-AFFECTS-GP PER DP
005800*                         STANDARDS REVIEW - 2200-BUCKET READS
005900*                         THE SAME, JUST NAMED CONDITIONS NOW.
006000*
006100 ENVIRONMENT DIVISION.
006200*---------------------------------------------------------------
006300* CONFIGURATION SECTION - PRINTER FORM CONTROL ONLY, SAME AS
006400* EVERY OTHER PROGRAM IN THIS SUITE.
006500*---------------------------------------------------------------
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200*    NORMALIZED TRANSACTIONS FROM TALNRM01 - OUR ONLY INPUT OF
007300*    ACTUAL VOUCHER ACTIVITY.
007400     SELECT NRM-FILE
007500         ASSIGN TO NRMFILE
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700
007800*    STOCK VALUATION MASTER, KEYED BY DATE - OPENED I-O RANDOM
007900*    PER THE 09/29/93 CHANGE, NOT READ SEQUENTIALLY.
008000     SELECT STK-FILE
008100         ASSIGN TO STKFILE
008200         ORGANIZATION IS INDEXED
008300         ACCESS MODE IS RANDOM
008400         RECORD KEY IS STK-DATE-KEY.
008500
008600*    ONE-CARD CONTROL FILE GIVING THE REPORTING PERIOD - SEE THE
008700*    04/03/91 CHANGE LOG ENTRY FOR WHY THIS REPLACED HARD CODING.
008800     SELECT PER-FILE
008900         ASSIGN TO PERCARD
009000         ORGANIZATION IS LINE SEQUENTIAL.
009100
009200*    KPI / P&L SUMMARY REPORT - OUR ONLY OUTPUT.
009300     SELECT PRTOUT
009400         ASSIGN TO PRTOUT
009500         ORGANIZATION IS RECORD SEQUENTIAL.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900*---------------------------------------------------------------
010000* NRM-REC - SAME LAYOUT TALNRM01 WRITES.  GROUP-TYPE AND
010100* AFFECTS-GP ARE WHAT 2200-BUCKET SORTS ON BELOW.
010200*---------------------------------------------------------------
010300 FD  NRM-FILE
010400     LABEL RECORD IS STANDARD
010500     RECORD CONTAINS 97 CHARACTERS
010600     DATA RECORD IS NRM-REC.
010700
010800 01  NRM-REC.
010900*    PASS-THROUGH FIELDS - NOT USED BY THIS RUN'S LOGIC.
011000     05  I-NRM-VOUCHER-NUMBER  PIC X(10).
011100*    COMPARED AGAINST THE PERIOD WINDOW IN 2000-MAINLINE.
011200     05  I-NRM-TXN-DATE        PIC 9(8).
011300     05  I-NRM-VOUCHER-TYPE    PIC X(20).
011400     05  I-NRM-LEDGER-NAME     PIC X(30).
011500*    ALREADY SIGNED BY TALNRM01 - DEBIT POSITIVE, CREDIT NEG.
011600     05  I-NRM-SIGNED-AMOUNT   PIC S9(13)V99.
011700*    'INCOME    ' OR 'EXPENSE   ' - THE 2200-BUCKET SORT KEY.
011800     05  I-NRM-GROUP-TYPE      PIC X(10).
011900         88  VAL-GRP-INCOME    VALUE "Income    ".
012000         88  VAL-GRP-EXPENSE   VALUE "Expense   ".
012100*    'YES'/'NO ' - DIRECT VS INDIRECT, THE OTHER SORT KEY.
012200     05  I-NRM-AFFECTS-GP      PIC X(3).
012300         88  VAL-AFFECTS-GP    VALUE "Yes".
012400     05  FILLER                PIC X(01).
012500
012600*---------------------------------------------------------------
012700* STK-REC - ONE STOCK VALUATION PER FISCAL STOCK DATE.  LOOKED
012800* UP TWICE PER RUN - ONCE FOR THE OPENING DATE, ONCE FOR THE
012900* CLOSING DATE - IN 2600-STOCK-LOOKUP.
013000*---------------------------------------------------------------
013100 FD  STK-FILE
013200     LABEL RECORD IS STANDARD
013300     RECORD CONTAINS 24 CHARACTERS
013400     DATA RECORD IS STK-REC.
013500
013600 01  STK-REC.
013700*    RANDOM-ACCESS KEY - CCYYMMDD.
013800     05  STK-DATE-KEY          PIC 9(8).
013900*    TOTAL INVENTORY VALUE AS OF THIS DATE.
014000     05  I-STK-VALUE           PIC S9(13)V99.
014100     05  FILLER                PIC X(01).
014200
014300*---------------------------------------------------------------
014400* PER-REC - THE ONE-CARD PERIOD CONTROL FILE.  IF MISSING OR
014500* EMPTY, 1000-INIT DEFAULTS BOTH DATES TO ZERO AND THE PERIOD
014600* WINDOW TEST IN 2000-MAINLINE SIMPLY NEVER MATCHES ANYTHING.
014700*---------------------------------------------------------------
014800 FD  PER-FILE
014900     LABEL RECORD IS STANDARD
015000     RECORD CONTAINS 20 CHARACTERS
015100     DATA RECORD IS PER-REC.
015200
015300 01  PER-REC.
015400*    FIRST DATE INCLUDED IN THE PERIOD, CCYYMMDD.
015500     05  I-PERIOD-START        PIC 9(8).
015600*    LAST DATE INCLUDED IN THE PERIOD, CCYYMMDD.
015700     05  I-PERIOD-END          PIC 9(8).
015800     05  FILLER                PIC X(4).
015900
016000*    KPI / P&L SUMMARY REPORT - SEE 3900-PRINT-REPORT FOR THE
016100*    LAYOUT GROUPS THIS FEEDS.
016200 FD  PRTOUT
016300     LABEL RECORD IS OMITTED
016400     RECORD CONTAINS 132 CHARACTERS
016500     LINAGE IS 60 WITH FOOTING AT 55
016600     DATA RECORD IS PRTLINE.
016700
016800 01  PRTLINE                   PIC X(132).
016900
017000 WORKING-STORAGE SECTION.
017100
017200*    STANDALONE SCRATCH COUNTERS - SAME PAIR CARRIED IN EVERY
017300*    PROGRAM IN THIS SUITE PER THE 03/11/04 DP STANDARDS ENTRY.
017400*    LINES WRITTEN ON THE CURRENT PAGE - NOT TESTED FOR
017500*    OVERFLOW TODAY, CARRIED FOR THE NEXT MULTI-PAGE CHANGE.
017600 77  WS-LINE-CTR               PIC 9(2)   COMP VALUE ZERO.
017700*    RESERVED FOR AN ABEND/RETURN CODE SHOULD OPERATIONS EVER
017800*    WANT ONE OUT OF THIS RUN - NOT SET TODAY.
017900 77  WS-ABEND-CODE             PIC 9(2)   COMP VALUE ZERO.
018000
018100*    END-OF-FILE AND LOOKUP-RESULT FLAGS.
018200 01  WS-SWITCHES.
018300     05  WS-MORE-NRM           PIC X(3)   VALUE "YES".
018400     05  WS-STOCK-FOUND        PIC X(3)   VALUE "NO ".
018500     05  FILLER                PIC X(04).
018600
018700*    PAGE AND READ COUNTERS - BOTH COMP FOR SPEED.
018800 01  WS-COUNTERS.
018900     05  WS-PAGE-CTR           PIC 9(2)   COMP VALUE ZERO.
019000     05  WS-NRM-READ-CTR       PIC 9(7)   COMP VALUE ZERO.
019100     05  FILLER                PIC X(04).
019200
019300*    THE REPORTING WINDOW READ FROM PERCARD IN 1000-INIT.
019400 01  WS-PERIOD-AREA.
019500     05  WS-PERIOD-START       PIC 9(8).
019600*        BROKEN OUT FOR THE STOCK LOOKUP KEY BUILD.
019700     05  WS-PERIOD-START-YMD REDEFINES WS-PERIOD-START.
019800         10  WS-PSTART-YYYY    PIC 9(4).
019900         10  WS-PSTART-MM      PIC 9(2).
020000         10  WS-PSTART-DD      PIC 9(2).
020100     05  WS-PERIOD-END         PIC 9(8).
020200     05  FILLER                PIC X(04).
020300
020400*    THE FOUR RAW ACCUMULATOR BUCKETS - SEE 2200-BUCKET. SIGN
020500*    FOLLOWS I-NRM-SIGNED-AMOUNT, SO INCOME NORMALLY ACCUMULATES
020600*    NEGATIVE AND EXPENSE NORMALLY ACCUMULATES POSITIVE.
020700 01  WS-BUCKETS.
020800     05  WS-DIRECT-INCOME      PIC S9(13)V99 VALUE ZERO.
020900     05  WS-DIRECT-EXPENSE     PIC S9(13)V99 VALUE ZERO.
021000     05  WS-INDIRECT-INCOME    PIC S9(13)V99 VALUE ZERO.
021100     05  WS-INDIRECT-EXPENSE   PIC S9(13)V99 VALUE ZERO.
021200     05  FILLER                PIC X(04).
021300
021400*    OPENING/CLOSING STOCK FOR THE PERIOD - FED INTO THE COGS
021500*    FORMULA IN 3100-KPI-CALC.
021600 01  WS-STOCK-VALUES.
021700     05  WS-OPENING-STOCK      PIC S9(13)V99 VALUE ZERO.
021800     05  WS-CLOSING-STOCK      PIC S9(13)V99 VALUE ZERO.
021900     05  FILLER                PIC X(04).
022000
022100*    THE SIX PUBLISHED KPI FIGURES - REVENUE THROUGH NET PROFIT.
022200 01  WS-KPI-RESULT.
022300     05  WS-REVENUE            PIC S9(13)V99 VALUE ZERO.
022400     05  WS-COGS               PIC S9(13)V99 VALUE ZERO.
022500     05  WS-GROSS-PROFIT       PIC S9(13)V99 VALUE ZERO.
022600     05  WS-INDIRECT-INC-ABS   PIC S9(13)V99 VALUE ZERO.
022700     05  WS-OPEX               PIC S9(13)V99 VALUE ZERO.
022800     05  WS-NET-PROFIT         PIC S9(13)V99 VALUE ZERO.
022900     05  FILLER                PIC X(04).
023000
023100*    ALTERNATE TABLE VIEW OF WS-KPI-RESULT - NOT CURRENTLY
023200*    SEARCHED, KEPT FROM AN EARLIER DRAFT THAT PRINTED THE
023300*    BLOCK IN A LOOP.  LEFT IN PLACE, COSTS NOTHING.
023400 01  WS-KPI-RESULT-R2 REDEFINES WS-KPI-RESULT.
023500     05  WS-KPI-FIELD  OCCURS 6 TIMES PIC S9(13)V99.
023600     05  FILLER                PIC X(04).
023700
023800*    THE THREE MARGIN RATIOS - WIDENED TO S999V9 PER THE
023900*    05/09/01 CHANGE LOG ENTRY.
024000 01  WS-RATIO-AREA.
024100     05  WS-GROSS-MARGIN-PCT   PIC S999V9.
024200     05  WS-NET-MARGIN-PCT     PIC S999V9.
024300     05  WS-OPEX-RATIO-PCT     PIC S999V9.
024400     05  FILLER                PIC X(04).
024500
024600*    OPERATOR HEADING RUN DATE ONLY - NOT USED IN ANY KPI MATH.
024700 01  WS-RUN-DATE-AREA.
024800     05  WS-RUN-DATE           PIC 9(6).
024900     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
025000         10  WS-RUN-YY         PIC 9(2).
025100         10  WS-RUN-MM         PIC 9(2).
025200         10  WS-RUN-DD         PIC 9(2).
025300     05  FILLER               PIC X(02).
025400
025500*---------------------------------------------------------------
025600* PRINT LINE LAYOUTS - HEADING BLOCK, THEN THE PERIOD LINE,
025700* THEN THE REUSABLE AMOUNT/RATIO LINES 3900-PRINT-REPORT FILLS
025800* IN ONE LABEL AT A TIME.
025900*---------------------------------------------------------------
026000*    TOP-OF-FORM LINE - MM/DD/YY RUN DATE, COMPANY NAME, PAGE.
026100 01  COMPANY-TITLE.
026200     05  FILLER                PIC X(6)   VALUE "DATE: ".
026300     05  O-RUN-MM              PIC 99.
026400     05  FILLER                PIC X       VALUE "/".
026500     05  O-RUN-DD              PIC 99.
026600     05  FILLER                PIC X       VALUE "/".
026700*        OPERATOR HEADING ONLY, SEE THE 08/21/00 CHANGE NOTE.
026800     05  O-RUN-YY              PIC 99.
026900     05  FILLER                PIC X(37)  VALUE SPACES.
027000     05  FILLER                PIC X(33)  VALUE
027100             "ALBIA HARDWARE & SUPPLY CO.".
027200     05  FILLER                PIC X(40)  VALUE SPACES.
027300     05  FILLER                PIC X(6)   VALUE "PAGE: ".
027400     05  O-PAGE-CTR            PIC Z9.
027500
027600*    PROGRAM-ID LINE - HELPS THE OPERATOR MATCH LISTINGS TO
027700*    RUN BOOK WHEN SEVERAL STAGING RUNS PRINT THE SAME SHIFT.
027800 01  DIVISION-TITLE.
027900     05  FILLER                PIC X(8)   VALUE "TALKPI01".
028000     05  FILLER                PIC X(49)  VALUE SPACES.
028100     05  FILLER                PIC X(24)  VALUE
028200             "PERIOD KPI / P&L RUN".
028300     05  FILLER                PIC X(51)  VALUE SPACES.
028400
028500*    CENTERED REPORT TITLE.
028600 01  REPORT-TITLE.
028700     05  FILLER                PIC X(52)  VALUE SPACES.
028800     05  FILLER                PIC X(28)  VALUE
028900             "KPI / P&L SUMMARY REPORT".
029000     05  FILLER                PIC X(52)  VALUE SPACES.
029100
029200*    SHOWS THE OPERATOR EXACTLY WHICH PERIOD THIS RUN COVERED.
029300 01  PERIOD-LINE.
029400     05  FILLER                PIC X(3)   VALUE SPACES.
029500     05  FILLER                PIC X(9)   VALUE "PERIOD: ".
029600     05  O-PERIOD-START        PIC 9(8).
029700     05  FILLER                PIC X(5)   VALUE " TO  ".
029800     05  O-PERIOD-END          PIC 9(8).
029900     05  FILLER                PIC X(99)  VALUE SPACES.
030000
030100*    ONE REUSABLE DOLLAR LINE - LABEL CHANGES EACH CALL, SEE
030200*    3900-PRINT-REPORT.  TRAILING SIGN EDITS NEGATIVE AMOUNTS.
030300 01  AMOUNT-LINE.
030400     05  FILLER                PIC X(3)   VALUE SPACES.
030500     05  O-AMOUNT-LABEL        PIC X(17).
030600     05  O-AMOUNT-VALUE        PIC Z,ZZZ,ZZZ,ZZ9.99-.
030700     05  FILLER                PIC X(94)  VALUE SPACES.
030800
030900*    SAME IDEA AS AMOUNT-LINE BUT FOR THE THREE MARGIN RATIOS.
031000 01  RATIO-LINE.
031100     05  FILLER                PIC X(3)   VALUE SPACES.
031200     05  O-RATIO-LABEL         PIC X(17).
031300     05  O-RATIO-VALUE         PIC ZZ9.9-.
031400     05  FILLER                PIC X(104) VALUE SPACES.
031500
031600 PROCEDURE DIVISION.
031700
031800*---------------------------------------------------------------
031900* 0000-TALKPI01 - MAIN DRIVER.  INIT, ONE PASS THROUGH NRMFILE
032000* BUCKETING EVERY LINE IN THE PERIOD, THEN THE KPI MATH AND
032100* REPORT.  STANDARD SHOP SKELETON, SAME SHAPE AS TALNRM01.
032200*---------------------------------------------------------------
032300 0000-TALKPI01.
032400     PERFORM 1000-INIT.
032500     PERFORM 2000-MAINLINE THRU 2000-EXIT
032600         UNTIL WS-MORE-NRM = "NO ".
032700     PERFORM 3000-CLOSING.
032800     STOP RUN.
032900
033000*---------------------------------------------------------------
033100* 1000-INIT - OPEN EVERYTHING, PULL THE PERIOD WINDOW OFF
033200* PERCARD, PRIME THE FIRST NRMFILE READ, PRINT PAGE 1 HEADING.
033300*---------------------------------------------------------------
033400 1000-INIT.
033500*    RUN DATE FOR THE PAGE HEADING ONLY.
033600     ACCEPT WS-RUN-DATE FROM DATE.
033700     MOVE WS-RUN-MM TO O-RUN-MM.
033800     MOVE WS-RUN-DD TO O-RUN-DD.
033900     MOVE WS-RUN-YY TO O-RUN-YY.
034000
034100*    PERCARD IS A ONE-RECORD CONTROL FILE - READ ONCE AND
034200*    CLOSED, NEVER REOPENED.
034300     OPEN INPUT PER-FILE.
034400     READ PER-FILE
034500         AT END
034600*            MISSING CONTROL CARD - ZERO WINDOW MEANS NO
034700*            TRANSACTION WILL EVER MATCH IN 2000-MAINLINE.
034800             MOVE ZERO TO WS-PERIOD-START
034900             MOVE ZERO TO WS-PERIOD-END
035000         NOT AT END
035100             MOVE I-PERIOD-START TO WS-PERIOD-START
035200             MOVE I-PERIOD-END   TO WS-PERIOD-END
035300     END-READ.
035400     CLOSE PER-FILE.
035500
035600*     OPEN NRM-FILE. FOR THIS RUN.
035700     OPEN INPUT NRM-FILE.
035800*     OPEN STK-FILE. FOR THIS RUN.
035900     OPEN INPUT STK-FILE.
036000*     OPEN PRTOUT. FOR THIS RUN.
036100     OPEN OUTPUT PRTOUT.
036200
036300     PERFORM 9000-READ-NRM THRU 9000-EXIT.
036400     PERFORM 9900-HEADING THRU 9900-EXIT.
036500
036600*---------------------------------------------------------------
036700* 2000-MAINLINE - ONE NRMFILE LINE PER CALL.  ONLY LINES INSIDE
036800* THE PERIOD WINDOW GET BUCKETED - EVERYTHING ELSE IS SKIPPED,
036900* NOT REJECTED, SINCE IT BELONGS TO SOME OTHER PERIOD'S REPORT.
037000*---------------------------------------------------------------
037100 2000-MAINLINE.
037200*    INCLUSIVE ON BOTH ENDS - SEE WS-PERIOD-AREA COMMENT.
037300     IF I-NRM-TXN-DATE >= WS-PERIOD-START
037400         AND I-NRM-TXN-DATE <= WS-PERIOD-END
037500         PERFORM 2200-BUCKET THRU 2200-EXIT
037600     END-IF.
037700     PERFORM 9000-READ-NRM THRU 9000-EXIT.
037800 2000-EXIT.
037900     EXIT.
038000
038100*    SORTS EVERY IN-PERIOD LINE INTO ONE OF FOUR BUCKETS BY
038200*    GROUP-TYPE (INCOME/EXPENSE) CROSSED WITH AFFECTS-GP
038300*    (DIRECT/INDIRECT).  ANYTHING NOT MATCHING EITHER VALUE
038400*    FALLS TO WHEN OTHER AND IS SIMPLY NOT COUNTED.
038500 2200-BUCKET.
038600     EVALUATE TRUE
038700*        DIRECT INCOME - COUNTS TOWARD REVENUE.
038800         WHEN I-NRM-GROUP-TYPE = "Income    "
038900              AND I-NRM-AFFECTS-GP = "Yes"
039000             ADD I-NRM-SIGNED-AMOUNT TO WS-DIRECT-INCOME
039100*        DIRECT EXPENSE - FEEDS THE COGS FORMULA.
039200         WHEN I-NRM-GROUP-TYPE = "Expense   "
039300              AND I-NRM-AFFECTS-GP = "Yes"
039400             ADD I-NRM-SIGNED-AMOUNT TO WS-DIRECT-EXPENSE
039500*        INDIRECT INCOME - OTHER INCOME, ADDED BACK IN NET.
039600         WHEN I-NRM-GROUP-TYPE = "Income    "
039700              AND I-NRM-AFFECTS-GP = "No "
039800             ADD I-NRM-SIGNED-AMOUNT TO WS-INDIRECT-INCOME
039900*        INDIRECT EXPENSE - OPERATING EXPENSE.
040000         WHEN I-NRM-GROUP-TYPE = "Expense   "
040100              AND I-NRM-AFFECTS-GP = "No "
040200             ADD I-NRM-SIGNED-AMOUNT TO WS-INDIRECT-EXPENSE
040300         WHEN OTHER
040400             CONTINUE
040500     END-EVALUATE.
040600 2200-EXIT.
040700     EXIT.
040800
040900*    TWO RANDOM READS AGAINST STKFILE - OPENING DATE, THEN
041000*    CLOSING DATE.  A MISSING STOCK RECORD ON EITHER DATE IS
041100*    TREATED AS ZERO, NOT AN ERROR - SOME PERIODS HAVE NO
041200*    STOCK ADJUSTMENT AT ALL.
041300 2600-STOCK-LOOKUP.
041400     MOVE "NO " TO WS-STOCK-FOUND.
041500     MOVE WS-PERIOD-START TO STK-DATE-KEY.
041600     READ STK-FILE
041700         INVALID KEY
041800             MOVE ZERO TO WS-OPENING-STOCK
041900         NOT INVALID KEY
042000             MOVE I-STK-VALUE TO WS-OPENING-STOCK
042100             MOVE "YES" TO WS-STOCK-FOUND
042200     END-READ.
042300*    SECOND LOOKUP REUSES THE SAME KEY FIELD AND SWITCH.
042400     MOVE WS-PERIOD-END TO STK-DATE-KEY.
042500     READ STK-FILE
042600         INVALID KEY
042700             MOVE ZERO TO WS-CLOSING-STOCK
042800         NOT INVALID KEY
042900             MOVE I-STK-VALUE TO WS-CLOSING-STOCK
043000     END-READ.
043100 2600-EXIT.
043200     EXIT.
043300
043400*---------------------------------------------------------------
043500* 3000-CLOSING - STOCK LOOKUP, KPI MATH, RATIOS, THEN PRINT
043600* AND CLOSE OUT.  ORDER MATTERS - EACH STEP DEPENDS ON THE ONE
043700* BEFORE IT.
043800*---------------------------------------------------------------
043900 3000-CLOSING.
044000     PERFORM 2600-STOCK-LOOKUP THRU 2600-EXIT.
044100     PERFORM 3100-KPI-CALC     THRU 3100-EXIT.
044200     PERFORM 3200-RATIOS       THRU 3200-EXIT.
044300     PERFORM 3900-PRINT-REPORT THRU 3900-EXIT.
044400*     DONE WITH NRM-FILE FOR THIS RUN.
044500     CLOSE NRM-FILE.
044600*     DONE WITH STK-FILE FOR THIS RUN.
044700     CLOSE STK-FILE.
044800*     DONE WITH PRTOUT FOR THIS RUN.
044900     CLOSE PRTOUT.
045000
045100*    REVENUE/COGS/GROSS PROFIT/OPEX/NET PROFIT - SEE SPEC
045200*    SHEET FILED WITH MIS FOR THE EXACT FORMULAS BELOW.
045300 3100-KPI-CALC.
045400*    DIRECT INCOME ACCUMULATES NEGATIVE (CREDIT-SIDE) ON A
045500*    HEALTHY LEDGER - FLIP IT POSITIVE FOR REVENUE.
045600     IF WS-DIRECT-INCOME < ZERO
045700         COMPUTE WS-REVENUE = ZERO - WS-DIRECT-INCOME
045800     ELSE
045900         MOVE WS-DIRECT-INCOME TO WS-REVENUE
046000     END-IF.
046100
046200*    COST OF GOODS SOLD = OPENING STOCK + DIRECT EXPENSE -
046300*    CLOSING STOCK.  THIS IS THE FORMULA THE 02/02/88 CHANGE
046400*    LOG ENTRY ADDED THE STOCK LOOKUP TO SUPPORT.
046500     COMPUTE WS-COGS = WS-OPENING-STOCK + WS-DIRECT-EXPENSE
046600         - WS-CLOSING-STOCK.
046700
046800*    GROSS PROFIT = REVENUE LESS COST OF GOODS SOLD.
046900     COMPUTE WS-GROSS-PROFIT = WS-REVENUE - WS-COGS.
047000
047100*    SAME SIGN-FLIP RULE AS DIRECT INCOME ABOVE, APPLIED TO
047200*    THE INDIRECT (OTHER) INCOME BUCKET.
047300     IF WS-INDIRECT-INCOME < ZERO
047400         COMPUTE WS-INDIRECT-INC-ABS = ZERO - WS-INDIRECT-INCOME
047500     ELSE
047600         MOVE WS-INDIRECT-INCOME TO WS-INDIRECT-INC-ABS
047700     END-IF.
047800
047900*    OPERATING EXPENSE IS THE INDIRECT EXPENSE BUCKET AS-IS -
048000*    IT ALREADY ACCUMULATES POSITIVE.
048100     MOVE WS-INDIRECT-EXPENSE TO WS-OPEX.
048200
048300*    NET PROFIT = GROSS PROFIT + OTHER INCOME - OPERATING
048400*    EXPENSE.  THE BOTTOM LINE OF THE WHOLE REPORT.
048500     COMPUTE WS-NET-PROFIT = WS-GROSS-PROFIT
048600         + WS-INDIRECT-INC-ABS - WS-OPEX.
048700 3100-EXIT.
048800     EXIT.
048900
049000*    GROSS/NET MARGIN AND OPEX RATIO, ALL AS A PERCENT OF
049100*    REVENUE.  ADDED PER THE 07/14/89 CONTROLLER REQUEST.
049200 3200-RATIOS.
049300*    NO REVENUE THIS PERIOD - DO NOT DIVIDE BY ZERO, JUST
049400*    PUBLISH ZERO RATIOS.
049500     IF WS-REVENUE = ZERO
049600         MOVE ZERO TO WS-GROSS-MARGIN-PCT
049700         MOVE ZERO TO WS-NET-MARGIN-PCT
049800         MOVE ZERO TO WS-OPEX-RATIO-PCT
049900     ELSE
050000*        ALL THREE ROUNDED TO ONE DECIMAL PLACE FOR PRINTING.
050100         COMPUTE WS-GROSS-MARGIN-PCT ROUNDED =
050200             WS-GROSS-PROFIT / WS-REVENUE * 100
050300         COMPUTE WS-NET-MARGIN-PCT ROUNDED =
050400             WS-NET-PROFIT / WS-REVENUE * 100
050500         COMPUTE WS-OPEX-RATIO-PCT ROUNDED =
050600             WS-OPEX / WS-REVENUE * 100
050700     END-IF.
050800 3200-EXIT.
050900     EXIT.
051000
051100*    THE PUBLISHED P&L BLOCK - PERIOD LINE, FIVE DOLLAR
051200*    AMOUNTS, THEN THREE MARGIN RATIOS.  AMOUNT-LINE AND
051300*    RATIO-LINE ARE BOTH REUSED, ONE LABEL AT A TIME.
051400 3900-PRINT-REPORT.
051500     MOVE WS-PERIOD-START TO O-PERIOD-START.
051600     MOVE WS-PERIOD-END   TO O-PERIOD-END.
051700*     PRINT PERIOD-LINE.
051800     WRITE PRTLINE FROM PERIOD-LINE
051900         AFTER ADVANCING 2 LINES.
052000*    TALLY LINES WRITTEN ON THIS PAGE - SEE WS-LINE-CTR.
052100     ADD 2 TO WS-LINE-CTR.
052200
052300     MOVE "REVENUE:         " TO O-AMOUNT-LABEL.
052400     MOVE WS-REVENUE TO O-AMOUNT-VALUE.
052500*     PRINT AMOUNT-LINE.
052600     WRITE PRTLINE FROM AMOUNT-LINE
052700         AFTER ADVANCING 2 LINES.
052800
052900     MOVE "COGS:            " TO O-AMOUNT-LABEL.
053000     MOVE WS-COGS TO O-AMOUNT-VALUE.
053100*     PRINT AMOUNT-LINE.
053200     WRITE PRTLINE FROM AMOUNT-LINE
053300         AFTER ADVANCING 1 LINES.
053400
053500     MOVE "GROSS PROFIT:    " TO O-AMOUNT-LABEL.
053600     MOVE WS-GROSS-PROFIT TO O-AMOUNT-VALUE.
053700*     PRINT AMOUNT-LINE.
053800     WRITE PRTLINE FROM AMOUNT-LINE
053900         AFTER ADVANCING 1 LINES.
054000
054100     MOVE "OPEX:            " TO O-AMOUNT-LABEL.
054200     MOVE WS-OPEX TO O-AMOUNT-VALUE.
054300*     PRINT AMOUNT-LINE.
054400     WRITE PRTLINE FROM AMOUNT-LINE
054500         AFTER ADVANCING 1 LINES.
054600
054700     MOVE "NET PROFIT:      " TO O-AMOUNT-LABEL.
054800     MOVE WS-NET-PROFIT TO O-AMOUNT-VALUE.
054900*     PRINT AMOUNT-LINE.
055000     WRITE PRTLINE FROM AMOUNT-LINE
055100         AFTER ADVANCING 1 LINES.
055200
055300     MOVE "GROSS MARGIN %:  " TO O-RATIO-LABEL.
055400     MOVE WS-GROSS-MARGIN-PCT TO O-RATIO-VALUE.
055500*     PRINT RATIO-LINE.
055600     WRITE PRTLINE FROM RATIO-LINE
055700         AFTER ADVANCING 2 LINES.
055800
055900     MOVE "NET MARGIN %:    " TO O-RATIO-LABEL.
056000     MOVE WS-NET-MARGIN-PCT TO O-RATIO-VALUE.
056100*     PRINT RATIO-LINE.
056200     WRITE PRTLINE FROM RATIO-LINE
056300         AFTER ADVANCING 1 LINES.
056400
056500     MOVE "OPEX RATIO %:    " TO O-RATIO-LABEL.
056600     MOVE WS-OPEX-RATIO-PCT TO O-RATIO-VALUE.
056700*     PRINT RATIO-LINE.
056800     WRITE PRTLINE FROM RATIO-LINE
056900         AFTER ADVANCING 1 LINES.
057000 3900-EXIT.
057100     EXIT.
057200
057300*    STANDARD READ-AHEAD PATTERN - NOT AT END GUARDS THE READ
057400*    COUNTER SO A TRAILING EOF READ NEVER INFLATES THE TOTAL.
057500 9000-READ-NRM.
057600     READ NRM-FILE
057700         AT END
057800             MOVE "NO " TO WS-MORE-NRM
057900         NOT AT END
058000*            BUMP WS-NRM-READ-CTR BY 1.
058100             ADD 1 TO WS-NRM-READ-CTR
058200     END-READ.
058300 9000-EXIT.
058400     EXIT.
058500
058600*    PAGE HEADING - CALLED ONCE AT INIT, NOT RE-CALLED ON
058700*    OVERFLOW SINCE THIS REPORT NEVER RUNS PAST ONE PAGE.
058800 9900-HEADING.
058900*     BUMP WS-PAGE-CTR BY 1.
059000     ADD 1 TO WS-PAGE-CTR.
059100     MOVE WS-PAGE-CTR TO O-PAGE-CTR.
059200*    RESET THE LINE COUNTER FOR THE NEW PAGE.
059300     MOVE ZERO TO WS-LINE-CTR.
059400*    TOP OF FORM - COMPANY NAME, RUN DATE, PAGE NUMBER.
059500     WRITE PRTLINE FROM COMPANY-TITLE
059600         AFTER ADVANCING PAGE.
059700*    PROGRAM ID LINE.
059800     WRITE PRTLINE FROM DIVISION-TITLE
059900         AFTER ADVANCING 1 LINES.
060000*    REPORT TITLE LINE.
060100     WRITE PRTLINE FROM REPORT-TITLE
060200         AFTER ADVANCING 2 LINES.
060300 9900-EXIT.
060400     EXIT.
