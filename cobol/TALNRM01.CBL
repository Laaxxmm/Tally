000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              TALNRM01.
000300 AUTHOR.                  R. MAXSON.
000400 INSTALLATION.            LINDQUIST DATA PROCESSING CENTER.
000500 DATE-WRITTEN.            09/14/87.
000600 DATE-COMPILED.
000700 SECURITY.                CONFIDENTIAL - ALBIA HARDWARE & SUPPLY CO.
000800*                         FINANCIAL RECORDS - MIS DEPT USE ONLY.
000900*
001000***************************************************************
001100* THIS PROGRAM IS THE VOUCHER NORMALIZATION / STAGING RUN.    *
001200* LOADS THE LEDGER AND GROUP MASTERS, JOINS EACH VOUCHER LINE *
001300* TO ITS PARENT GROUP AND SIGNS THE AMOUNT, AND STAGES THE    *
001400* NORMALIZED TRANSACTION FILE CONSUMED BY TALKPI01/TALTRD01.  *
001500***************************************************************
001600*
001700* CHANGE LOG.
001800*    09/14/87  RM   0001  ORIGINAL CODING - REPLACES MANUAL
001900*                         JOURNAL POSTING WORKSHEETS.
002000*    02/02/88  RM   0007  ADDED REJECT COUNT TO CLOSING TOTALS
002100*                         AFTER AUDIT FOUND UNPOSTED LINES.
002200*    11/30/88  KD   0014  LEDGER TABLE EXPANDED TO 2000 ENTRIES,
002300*                         OLD 500 LIMIT TOO SMALL FOR BRANCH
002400*                         CHART OF ACCOUNTS.
002500*    06/19/90  KD   0022  CONVERTED LEDGER/GROUP SEARCH FROM
002600*                         SEQUENTIAL SCAN TO SEARCH ALL - BOTH
002700*                         MASTERS ARE SORTED ON LOAD ALREADY.
002800*    03/11/92  TO   0031  ADDED MIN/MAX VOUCHER YEAR TRACKING
002900*                         FOR FISCAL STOCK DATE LISTING.
003000*    08/04/93  TO   0038  STOCK DATE LIST MOVED TO CONTROL
003100*                         REPORT - KPI RUN READS ITS OWN STOCK
003200*                         MASTER, THIS PROGRAM ONLY LISTS DATES.
003300*    01/05/95  TO   0041  PAGE HEADING FOOTING ADJUSTED FOR NEW
003400*                         PRINTER FORMS.
003500*    10/22/97  PD   0049  FILLER PADS ADDED TO ALL RECORDS PER
003600*                         DP STANDARDS REVIEW.
003700*    09/09/98  PD   0055  YEAR 2000 REVIEW - WS-VCH-YYYY AND ALL
003800*                         FISCAL YEAR MATH CONFIRMED 4-DIGIT,
003900*                         NO 2-DIGIT YEAR WINDOWING IN THIS PGM.
004000*    02/17/99  PD   0056  Y2K SIGN-OFF - NO FURTHER CHANGE.
004100*    07/13/00  PD   0061  POST-Y2K FOLLOW-UP PER AUDIT MEMO -
004200*                         CONFIRMED WS-RUN-DATE-BRK (OPERATOR
004300*                         HEADING ONLY, NOT USED IN FISCAL MATH)
004400*                         ALSO ROLLS OVER CLEANLY. NO CODE CHANGE.
004500*    04/02/01  LT   0064  LEDGER TABLE BUMPED TO HANDLE NEW
004600*                         WAREHOUSE DIVISION CHART OF ACCOUNTS -
004700*                         SEE GROUP-TABLE SAME REQUEST.
004800*    01/18/02  LT   0068  CORRECTED TOTALS-TITLE SPACING - LINED
004900*                         UP WRONG ON 132-COL FORMS AFTER PRINTER
005000*                         REPLACEMENT LAST QUARTER.
005100*    09/30/03  RM   0071  REVIEWED FOR GENERAL LEDGER CONVERSION
005200*                         PROJECT - THIS PROGRAM STAYS AS-IS,
005300*                         NRMFILE LAYOUT FROZEN FOR DOWNSTREAM.
005400*    03/11/04  RM   0074  ADDED STANDALONE WS-LINE-CTR AND WS-
005500*                         ABEND-CODE PER DP STANDARDS REVIEW -
005600*                         EVERY PROGRAM IN THIS SUITE NOW CARRIES
005700*                         THE SAME PAIR OF SCRATCH COUNTERS.
005800*
005900 ENVIRONMENT DIVISION.
006000*---------------------------------------------------------------
006100* CONFIGURATION SECTION - PRINTER FORM CONTROL ONLY.  THIS SHOP
006200* RUNS PRTOUT ON STANDARD GREENBAR, C01 DRIVES THE CARRIAGE TO
006300* THE TOP OF THE NEXT FORM ON PAGE BREAK.
006400*---------------------------------------------------------------
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*
007100*    VOUCHER LINES - RAW INPUT, ONE RECORD PER DEBIT OR CREDIT
007200*    LEG OF A JOURNAL VOUCHER. ARRIVES IN ANY ORDER - THIS RUN
007300*    DOES NOT REQUIRE THE FILE TO BE SORTED.
007400     SELECT VCH-FILE
007500         ASSIGN TO VCHFILE
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700
007800*    LEDGER MASTER - SORTED BY LEDGER NAME ON THE WAY IN SO IT
007900*    CAN BE LOADED STRAIGHT INTO LEDGER-TABLE FOR SEARCH ALL.
008000     SELECT LED-FILE
008100         ASSIGN TO LEDMAST
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300
008400*    GROUP MASTER - SAME DEAL, SORTED BY GROUP NAME. EVERY
008500*    LEDGER'S PARENT MUST RESOLVE TO ONE OF THESE GROUPS OR THE
008600*    VOUCHER LINE IS REJECTED (SEE 2200-JOIN-TEST).
008700     SELECT GRP-FILE
008800         ASSIGN TO GRPMAST
008900         ORGANIZATION IS LINE SEQUENTIAL.
009000
009100*    NORMALIZED TRANSACTIONS - OUR OUTPUT, FEEDS TALKPI01 (KPI
009200*    AND RATIO RUN) AND TALTRD01 (MONTHLY TREND RUN).
009300     SELECT NRM-FILE
009400         ASSIGN TO NRMFILE
009500         ORGANIZATION IS LINE SEQUENTIAL.
009600
009700*    CONTROL-TOTALS REPORT - COUNTS AND THE FISCAL STOCK
009800*    VALUATION DATE LIST FOR WHATEVER YEARS APPEARED IN THIS RUN.
009900     SELECT PRTOUT
010000         ASSIGN TO PRTOUT
010100         ORGANIZATION IS RECORD SEQUENTIAL.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500*
010600*---------------------------------------------------------------
010700* VCH-REC - ONE LEG OF ONE JOURNAL VOUCHER AS ENTERED BY
010800* ACCOUNTING.  I-DEBIT-FLAG TELLS US WHICH WAY TO SIGN THE
010900* AMOUNT IN 2300-CALC-SIGNED - 'D' POSTS POSITIVE, 'C' NEGATIVE.
011000*---------------------------------------------------------------
011100 FD  VCH-FILE
011200     LABEL RECORD IS STANDARD
011300     RECORD CONTAINS 125 CHARACTERS
011400     DATA RECORD IS VCH-REC.
011500
011600 01  VCH-REC.
011700*    VOUCHER NUMBER AS ASSIGNED BY THE ACCOUNTING CLERK.
011800     05  I-VOUCHER-NUMBER      PIC X(10).
011900*    POSTING DATE, CCYYMMDD. BROKEN OUT BELOW FOR YEAR TRACKING.
012000     05  I-VOUCHER-DATE        PIC 9(8).
012100     05  I-VOUCHER-DATE-YMD REDEFINES I-VOUCHER-DATE.
012200         10  I-VCH-YYYY        PIC 9(4).
012300         10  I-VCH-MM          PIC 9(2).
012400         10  I-VCH-DD          PIC 9(2).
012500*    E.G. 'SALES', 'PURCHASE', 'PAYMENT', 'JOURNAL'.
012600     05  I-VOUCHER-TYPE        PIC X(20).
012700*    LEDGER THIS LEG POSTS AGAINST - JOIN KEY INTO LEDGER-TABLE.
012800     05  I-LEDGER-NAME         PIC X(30).
012900*    ALWAYS A MAGNITUDE (NEVER NEGATIVE) - SIGN COMES FROM THE
013000*    DEBIT/CREDIT FLAG BELOW, NOT FROM THIS FIELD.
013100     05  I-AMOUNT              PIC S9(13)V99.
013200     05  I-DEBIT-FLAG          PIC X(1).
013300         88  VAL-DEBIT-FLAG    VALUE 'D' 'C'.
013400*    FREE-TEXT NARRATION TYPED BY THE CLERK - NOT USED BY THIS
013500*    RUN BEYOND PASS-THROUGH, KEPT FOR AUDIT TRAIL.
013600     05  I-NARRATION           PIC X(40).
013700     05  FILLER                PIC X(01).
013800
013900*---------------------------------------------------------------
014000* LED-REC - LEDGER MASTER.  EVERY LEDGER NAMES ITS PARENT GROUP;
014100* THE GROUP CARRIES THE ACCOUNTING CLASSIFICATION (ASSET,
014200* LIABILITY, INCOME, EXPENSE) THAT THIS RUN STAMPS ONTO NRMFILE.
014300*---------------------------------------------------------------
014400 FD  LED-FILE
014500     LABEL RECORD IS STANDARD
014600     RECORD CONTAINS 76 CHARACTERS
014700     DATA RECORD IS LED-REC.
014800
014900 01  LED-REC.
015000     05  I-LED-NAME            PIC X(30).
015100*    MUST MATCH A GROUP MASTER NAME OR THE JOIN FAILS.
015200     05  I-LED-PARENT          PIC X(30).
015300*    OPENING BALANCE - CARRIED FOR REFERENCE, NOT USED HERE.
015400     05  I-LED-OPEN-BAL        PIC S9(13)V99.
015500     05  FILLER                PIC X(01).
015600
015700*---------------------------------------------------------------
015800* GRP-REC - GROUP MASTER.  THE GROUP-TYPE AND AFFECTS-GP FIELDS
015900* ARE WHAT TALKPI01 USES TO BUCKET EACH NORMALIZED LINE INTO
016000* REVENUE, COGS, OR OPERATING EXPENSE.
016100*---------------------------------------------------------------
016200 FD  GRP-FILE
016300     LABEL RECORD IS STANDARD
016400     RECORD CONTAINS 77 CHARACTERS
016500     DATA RECORD IS GRP-REC.
016600
016700 01  GRP-REC.
016800     05  I-GRP-NAME            PIC X(30).
016900*    NESTED GROUPS ARE ALLOWED IN TALLY BUT THIS RUN ONLY NEEDS
017000*    ONE LEVEL OF PARENT - SEE DESIGN NOTES FILED WITH MIS.
017100     05  I-GRP-PARENT          PIC X(30).
017200*    'BS' (BALANCE SHEET) OR 'PNL' (PROFIT AND LOSS).
017300     05  I-GRP-BSPNL           PIC X(3).
017400*    'INCOME', 'EXPENSE', 'ASSET', 'LIABILITY'.
017500     05  I-GRP-TYPE            PIC X(10).
017600*    'YES'/'NO' - DOES THIS GROUP AFFECT GROSS PROFIT.
017700     05  I-GRP-AFFECTS-GP      PIC X(3).
017800     05  FILLER                PIC X(01).
017900
018000*---------------------------------------------------------------
018100* NRM-REC - OUR OUTPUT.  ONE RECORD PER ACCEPTED VOUCHER LINE,
018200* CARRYING THE SIGNED AMOUNT AND THE RESOLVED GROUP TYPE SO
018300* DOWNSTREAM PROGRAMS NEVER HAVE TO RE-JOIN AGAINST THE MASTERS.
018400*---------------------------------------------------------------
018500 FD  NRM-FILE
018600     LABEL RECORD IS STANDARD
018700     RECORD CONTAINS 97 CHARACTERS
018800     DATA RECORD IS NRM-REC.
018900
019000 01  NRM-REC.
019100     05  O-NRM-VOUCHER-NUMBER  PIC X(10).
019200     05  O-NRM-TXN-DATE        PIC 9(8).
019300     05  O-NRM-VOUCHER-TYPE    PIC X(20).
019400     05  O-NRM-LEDGER-NAME     PIC X(30).
019500*    DEBIT POSITIVE, CREDIT NEGATIVE - SEE 2300-CALC-SIGNED.
019600     05  O-NRM-SIGNED-AMOUNT   PIC S9(13)V99.
019700     05  O-NRM-GROUP-TYPE      PIC X(10).
019800     05  O-NRM-AFFECTS-GP      PIC X(3).
019900     05  FILLER                PIC X(01).
020000
020100*    CONTROL-TOTALS AND STOCK DATE LISTING - SEE 3900-PRINT-
020200*    REPORT FOR THE LAYOUT GROUPS THIS FEEDS.
020300 FD  PRTOUT
020400     LABEL RECORD IS OMITTED
020500     RECORD CONTAINS 132 CHARACTERS
020600     LINAGE IS 60 WITH FOOTING AT 55
020700     DATA RECORD IS PRTLINE.
020800
020900 01  PRTLINE                   PIC X(132).
021000
021100 WORKING-STORAGE SECTION.
021200*
021300*    STANDALONE SCRATCH COUNTERS - NOT PART OF ANY GROUP, SHOP
021400*    STANDARD FOR A SMALL NUMBER OF HIGH-USE WORK ITEMS.
021500*    LINES WRITTEN ON THE CURRENT PAGE - NOT TESTED FOR
021600*    OVERFLOW TODAY, CARRIED FOR THE NEXT MULTI-PAGE CHANGE.
021700 77  WS-LINE-CTR               PIC 9(2)   COMP VALUE ZERO.
021800*    RESERVED FOR AN ABEND/RETURN CODE SHOULD OPERATIONS EVER
021900*    WANT ONE OUT OF THIS RUN - NOT SET TODAY.
022000 77  WS-ABEND-CODE             PIC 9(2)   COMP VALUE ZERO.
022100*
022200*    END-OF-FILE AND JOIN-RESULT SWITCHES.  "YES"/"NO " KEPT AT
022300*    3 CHARACTERS THROUGHOUT THIS SHOP'S PROGRAMS SO A SWITCH
022400*    NEVER HAS TO BE RE-PICTURED WHEN A 2-CHAR VALUE IS ADDED.
022500 01  WS-SWITCHES.
022600*    TURNS "NO " WHEN VCHFILE HITS END OF FILE - DRIVES THE
022700*    MAIN PERFORM UNTIL IN 0000-TALNRM01.
022800     05  WS-MORE-VCH           PIC X(3)   VALUE "YES".
022900*    SAME IDEA, DRIVES THE GROUP MASTER LOAD LOOP.
023000     05  WS-MORE-GRP           PIC X(3)   VALUE "YES".
023100*    SAME IDEA, DRIVES THE LEDGER MASTER LOAD LOOP.
023200     05  WS-MORE-LED           PIC X(3)   VALUE "YES".
023300*    SET BY 2100-FIND-LEDGER, TESTED BY 2150-FIND-GROUP AND
023400*    2200-JOIN-TEST.
023500     05  WS-LED-FOUND          PIC X(3)   VALUE "NO ".
023600*    SET BY 2150-FIND-GROUP, TESTED BY 2200-JOIN-TEST.
023700     05  WS-GRP-FOUND          PIC X(3)   VALUE "NO ".
023800*    "YES" ONLY WHEN BOTH JOINS ABOVE SUCCEEDED FOR THE LINE
023900*    CURRENTLY IN PROGRESS.
024000     05  WS-JOIN-OK            PIC X(3)   VALUE "NO ".
024100     05  FILLER                PIC X(02).
024200
024300*    RUN COUNTERS FOR THE CONTROL-TOTALS REPORT. ALL COMP SO
024400*    THE ADD-1-PER-RECORD LOOPS DO NOT BURN DECIMAL CYCLES.
024500 01  WS-COUNTERS.
024600*    VOUCHER LINES READ THIS RUN, REJECTED OR NOT.
024700     05  WS-VCH-READ-CTR       PIC 9(7)   COMP.
024800*    NRMFILE RECORDS ACTUALLY WRITTEN - EXCLUDES REJECTS.
024900     05  WS-NRM-WRITE-CTR      PIC 9(7)   COMP.
025000*    LINES WHERE THE LEDGER/GROUP JOIN FAILED - SEE 2200-
025100*    JOIN-TEST.
025200     05  WS-REJECT-CTR         PIC 9(7)   COMP.
025300*    HOW MANY ENTRIES ARE CURRENTLY LOADED IN LEDGER-TABLE -
025400*    ALSO THE OCCURS DEPENDING ON ITEM FOR THAT TABLE.
025500     05  WS-LED-LOAD-CTR       PIC 9(4)   COMP VALUE ZERO.
025600*    SAME FOR GROUP-TABLE.
025700     05  WS-GRP-LOAD-CTR       PIC 9(4)   COMP VALUE ZERO.
025800*    THIS REPORT NEVER RUNS PAST ONE PAGE TODAY BUT THE
025900*    COUNTER IS KEPT SO A FUTURE MULTI-PAGE CHANGE DOES NOT
026000*    HAVE TO ADD ONE FROM SCRATCH.
026100     05  WS-PAGE-CTR           PIC 9(2)   COMP VALUE ZERO.
026200     05  FILLER                PIC X(04).
026300
026400*    SMALLEST AND LARGEST VOUCHER YEAR SEEN THIS RUN - DRIVES
026500*    THE FISCAL STOCK DATE LIST IN 3900-PRINT-REPORT.
026600 01  WS-YEAR-RANGE.
026700     05  WS-MIN-YEAR           PIC 9(4)   VALUE 9999.
026800     05  WS-MAX-YEAR           PIC 9(4)   VALUE 0.
026900     05  FILLER                PIC X(04).
027000
027100*    HOLDS THE RESULT OF THE LEDGER/GROUP JOIN FOR THE VOUCHER
027200*    LINE CURRENTLY IN PROGRESS, BEFORE IT IS MOVED TO NRM-REC.
027300 01  WS-JOIN-AREA.
027400*    THE GROUP NAME THE LEDGER RESOLVED TO - FILLED BY
027500*    2100-FIND-LEDGER, CONSUMED BY 2150-FIND-GROUP.
027600     05  WS-RESOLVED-PARENT    PIC X(30).
027700*    INCOME/EXPENSE/ASSET/LIABILITY FROM THE GROUP MASTER.
027800     05  WS-RESOLVED-TYPE      PIC X(10).
027900*    DOES THIS GROUP AFFECT GROSS PROFIT - YES/NO.
028000     05  WS-RESOLVED-AFFECTS   PIC X(3).
028100*    DEBIT-POSITIVE/CREDIT-NEGATIVE RESULT OF 2300-CALC-SIGNED.
028200     05  WS-SIGNED-AMOUNT      PIC S9(13)V99.
028300     05  FILLER                PIC X(04).
028400
028500*    WORK AREA FOR BUILDING A FISCAL OPENING/CLOSING DATE
028600*    (APRIL 1 OF YEAR Y THROUGH MARCH 31 OF YEAR Y+1) OUT OF A
028700*    PLAIN YEAR NUMBER - REDEFINED BELOW AS A SINGLE CCYYMMDD
028800*    NUMBER FOR THE PRINT LINE MOVE.
028900 01  WS-STOCK-DATE-BUILD.
029000     05  WS-SDB-YYYY           PIC 9(4).
029100     05  WS-SDB-MM             PIC 9(2).
029200     05  WS-SDB-DD             PIC 9(2).
029300     05  FILLER               PIC X(02).
029400 01  WS-STOCK-DATE-NUM REDEFINES WS-STOCK-DATE-BUILD
029500                               PIC 9(8).
029600
029700*    OPERATOR-VISIBLE RUN DATE FOR THE PAGE HEADING ONLY - NOT
029800*    USED ANYWHERE IN THE FISCAL YEAR ARITHMETIC ABOVE.
029900 01  WS-RUN-DATE-AREA.
030000     05  WS-RUN-DATE           PIC 9(6).
030100     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
030200         10  WS-RUN-YY         PIC 9(2).
030300         10  WS-RUN-MM         PIC 9(2).
030400         10  WS-RUN-DD         PIC 9(2).
030500     05  FILLER               PIC X(02).
030600
030700*    LEDGER MASTER IN MEMORY, SORTED ASCENDING ON LOAD SO
030800*    2100-FIND-LEDGER CAN SEARCH ALL (BINARY SEARCH) INSTEAD OF
030900*    A SEQUENTIAL SCAN - SEE 06/19/90 CHANGE LOG ENTRY.
031000 01  LEDGER-TABLE.
031100*        CEILING RAISED FROM 500 TO 2000 PER THE 11/30/88 ENTRY.
031200     05  LED-TAB-ENTRY OCCURS 1 TO 2000 TIMES
031300             DEPENDING ON WS-LED-LOAD-CTR
031400             ASCENDING KEY IS T-LED-NAME
031500             INDEXED BY LED-IDX.
031600*            SEARCH ALL KEY - MUST ARRIVE IN ASCENDING ORDER.
031700         10  T-LED-NAME        PIC X(30).
031800*            GROUP NAME THIS LEDGER ROLLS UP TO.
031900         10  T-LED-PARENT      PIC X(30).
032000*            OPENING BALANCE - CARRIED BUT NOT USED DOWNSTREAM
032100*            BY THIS PROGRAM, KEPT FOR THE NEXT AUDIT REQUEST.
032200         10  T-LED-OPEN-BAL    PIC S9(13)V99.
032300
032400*    GROUP MASTER IN MEMORY, SAME TREATMENT AS LEDGER-TABLE.
032500 01  GROUP-TABLE.
032600     05  GRP-TAB-ENTRY OCCURS 1 TO 500 TIMES
032700             DEPENDING ON WS-GRP-LOAD-CTR
032800             ASCENDING KEY IS T-GRP-NAME
032900             INDEXED BY GRP-IDX.
033000*            SEARCH ALL KEY - MUST ARRIVE IN ASCENDING ORDER.
033100         10  T-GRP-NAME        PIC X(30).
033200*            PARENT GROUP, IF THIS GROUP ROLLS UP FURTHER.
033300         10  T-GRP-PARENT      PIC X(30).
033400*            BALANCE SHEET / P AND L CLASSIFICATION CODE.
033500         10  T-GRP-BSPNL       PIC X(3).
033600*            GROUP TYPE - RIDES ONTO NRM-REC FOR DOWNSTREAM USE.
033700         10  T-GRP-TYPE        PIC X(10).
033800*            GROSS PROFIT FLAG - SAME, RIDES ONTO NRM-REC.
033900         10  T-GRP-AFFECTS-GP  PIC X(3).
034000
034100*---------------------------------------------------------------
034200* PRINT LINE LAYOUTS BELOW - HEADING BLOCK, THEN THE CONTROL-
034300* TOTALS LINES, THEN THE FISCAL STOCK DATE LISTING.
034400*---------------------------------------------------------------
034500*    TOP-OF-FORM LINE - MM/DD/YY RUN DATE, COMPANY NAME, PAGE.
034600 01  COMPANY-TITLE.
034700*        LITERAL "DATE: " TAG AHEAD OF THE RUN DATE FIELDS.
034800     05  FILLER                PIC X(6)   VALUE "DATE: ".
034900*        RUN MONTH, TWO DIGITS, FROM WS-RUN-DATE-AREA.
035000     05  O-RUN-MM              PIC 99.
035100     05  FILLER                PIC X       VALUE "/".
035200*        RUN DAY, TWO DIGITS.
035300     05  O-RUN-DD              PIC 99.
035400     05  FILLER                PIC X       VALUE "/".
035500*        RUN YEAR, TWO DIGITS - OPERATOR HEADING ONLY, SEE THE
035600*        07/13/00 CHANGE-LOG NOTE ABOVE ON WHY THIS IS SAFE.
035700     05  O-RUN-YY              PIC 99.
035800     05  FILLER                PIC X(37)  VALUE SPACES.
035900*        COMPANY NAME LITERAL, CENTERED ACROSS THE FORM.
036000     05  FILLER                PIC X(33)  VALUE
036100             "ALBIA HARDWARE & SUPPLY CO.".
036200     05  FILLER                PIC X(40)  VALUE SPACES.
036300     05  FILLER                PIC X(6)   VALUE "PAGE: ".
036400*        PAGE COUNTER, SUPPRESSED LEADING ZERO.
036500     05  O-PAGE-CTR            PIC Z9.
036600
036700*    PROGRAM-ID LINE - HELPS THE OPERATOR MATCH LISTINGS TO
036800*    RUN BOOK WHEN SEVERAL STAGING RUNS PRINT THE SAME SHIFT.
036900 01  DIVISION-TITLE.
037000*        THIS PROGRAM'S OWN NAME, SO THE RUN BOOK LINES UP.
037100     05  FILLER                PIC X(8)   VALUE "TALNRM01".
037200     05  FILLER                PIC X(49)  VALUE SPACES.
037300*        WHAT THIS RUN IS FOR, IN OPERATOR LANGUAGE.
037400     05  FILLER                PIC X(26)  VALUE
037500             "VOUCHER STAGING - MIS RUN".
037600     05  FILLER                PIC X(49)  VALUE SPACES.
037700
037800*    CENTERED REPORT TITLE.
037900 01  REPORT-TITLE.
038000     05  FILLER                PIC X(52)  VALUE SPACES.
038100     05  FILLER                PIC X(28)  VALUE
038200             "VOUCHER NORMALIZATION RUN".
038300     05  FILLER                PIC X(52)  VALUE SPACES.
038400
038500*    HEADER OVER THE THREE RUN-TOTAL LINES BELOW.
038600 01  TOTALS-TITLE.
038700     05  FILLER                PIC X(60)  VALUE SPACES.
038800     05  FILLER                PIC X(13)  VALUE "RUN TOTALS".
038900     05  FILLER                PIC X(59)  VALUE SPACES.
039000
039100*    HOW MANY LINES WE TOUCHED THIS RUN, REJECTS AND ALL.
039200 01  TOTAL-LINE-1.
039300     05  FILLER                PIC X(3)   VALUE SPACES.
039400     05  FILLER                PIC X(26)  VALUE
039500             "VOUCHER LINES READ . . .".
039600*        EDITED COUNT, COMMA-PUNCTUATED FOR THE RUN BOOK.
039700     05  O-VCH-READ-CTR        PIC ZZZ,ZZ9.
039800     05  FILLER                PIC X(94)  VALUE SPACES.
039900
040000*    HOW MANY MADE IT ONTO NRMFILE.
040100 01  TOTAL-LINE-2.
040200     05  FILLER                PIC X(3)   VALUE SPACES.
040300     05  FILLER                PIC X(26)  VALUE
040400             "NORMALIZED RECS WRITTEN .".
040500     05  O-NRM-WRITE-CTR       PIC ZZZ,ZZ9.
040600     05  FILLER                PIC X(94)  VALUE SPACES.
040700
040800*    HOW MANY WERE DROPPED FOR FAILING THE LEDGER/GROUP JOIN -
040900*    THIS NUMBER SHOULD BE ZERO ON A CLEAN RUN.  IF IT IS NOT,
041000*    ACCOUNTING NEEDS TO FIX THE MASTER BEFORE RERUNNING.
041100 01  TOTAL-LINE-3.
041200     05  FILLER                PIC X(3)   VALUE SPACES.
041300     05  FILLER                PIC X(26)  VALUE
041400             "LINES REJECTED (NO JOIN) .".
041500*        SHOULD PRINT ZERO - SEE BANNER COMMENT ABOVE.
041600     05  O-REJECT-CTR          PIC ZZZ,ZZ9.
041700     05  FILLER                PIC X(94)  VALUE SPACES.
041800
041900*    BANNER LINE AHEAD OF THE FISCAL STOCK DATE PAIRS BELOW.
042000 01  STOCK-DATE-TITLE.
042100     05  FILLER                PIC X(3)   VALUE SPACES.
042200     05  FILLER                PIC X(44)  VALUE
042300             "FISCAL STOCK VALUATION DATES FOR THIS RUN -".
042400     05  FILLER                PIC X(85)  VALUE SPACES.
042500
042600*    ONE OPENING/CLOSING PAIR PRINTED PER BOUNDARY YEAR - SEE
042700*    3900-PRINT-REPORT.  A SECOND LINE PRINTS IF THE RUN SPANS
042800*    MORE THAN ONE FISCAL YEAR.
042900 01  STOCK-DATE-LINE.
043000     05  FILLER                PIC X(6)   VALUE SPACES.
043100     05  FILLER                PIC X(8)   VALUE "OPENING ".
043200     05  O-STK-OPEN-DATE       PIC 9(8).
043300     05  FILLER                PIC X(5)   VALUE SPACES.
043400     05  FILLER                PIC X(8)   VALUE "CLOSING ".
043500     05  O-STK-CLOSE-DATE      PIC 9(8).
043600     05  FILLER                PIC X(92)  VALUE SPACES.
043700
043800 PROCEDURE DIVISION.
043900*
044000*---------------------------------------------------------------
044100* 0000-TALNRM01 - MAIN DRIVER.  INIT, THEN ONE PASS THROUGH
044200* VCHFILE, THEN CLOSING TOTALS.  STANDARD SHOP SKELETON.
044300*---------------------------------------------------------------
044400 0000-TALNRM01.
044500     PERFORM 1000-INIT.
044600     PERFORM 2000-MAINLINE THRU 2000-EXIT
044700         UNTIL WS-MORE-VCH = "NO ".
044800     PERFORM 3000-CLOSING.
044900     STOP RUN.
045000
045100*---------------------------------------------------------------
045200* 1000-INIT - OPEN EVERYTHING, LOAD BOTH MASTERS INTO MEMORY,
045300* PRIME THE FIRST VOUCHER READ, PRINT PAGE 1 HEADING.  MASTERS
045400* ARE CLOSED AS SOON AS THEY ARE LOADED - WE NEVER RE-READ THEM.
045500*---------------------------------------------------------------
045600 1000-INIT.
045700*    RUN DATE FOR THE PAGE HEADING ONLY.
045800     ACCEPT WS-RUN-DATE FROM DATE.
045900*    BREAK THE SIX-DIGIT RUN DATE OUT TO THE HEADING FIELDS.
046000     MOVE WS-RUN-MM TO O-RUN-MM.
046100     MOVE WS-RUN-DD TO O-RUN-DD.
046200     MOVE WS-RUN-YY TO O-RUN-YY.
046300
046400*     OPEN VCH-FILE. FOR THIS RUN.
046500     OPEN INPUT VCH-FILE.
046600*     OPEN LED-FILE. FOR THIS RUN.
046700     OPEN INPUT LED-FILE.
046800*     OPEN GRP-FILE. FOR THIS RUN.
046900     OPEN INPUT GRP-FILE.
047000*     OPEN NRM-FILE. FOR THIS RUN.
047100     OPEN OUTPUT NRM-FILE.
047200*     OPEN PRTOUT. FOR THIS RUN.
047300     OPEN OUTPUT PRTOUT.
047400
047500*    GROUPS LOADED BEFORE LEDGERS - NO DEPENDENCY, JUST THE
047600*    ORDER THE ORIGINAL CODING USED AND NOBODY HAS TOUCHED.
047700     PERFORM 1100-LOAD-GROUPS THRU 1100-EXIT.
047800     PERFORM 1200-LOAD-LEDGERS THRU 1200-EXIT.
047900
048000*     DONE WITH LED-FILE FOR THIS RUN.
048100     CLOSE LED-FILE.
048200*     DONE WITH GRP-FILE FOR THIS RUN.
048300     CLOSE GRP-FILE.
048400
048500     PERFORM 9000-READ-VCH THRU 9000-EXIT.
048600     PERFORM 9900-HEADING THRU 9900-EXIT.
048700
048800*    LOAD THE GROUP MASTER INTO GROUP-TABLE, ONE ENTRY PER READ.
048900 1100-LOAD-GROUPS.
049000     PERFORM 1110-READ-GROUP THRU 1110-EXIT.
049100     PERFORM 1120-STORE-GROUP THRU 1120-EXIT
049200         UNTIL WS-MORE-GRP = "NO ".
049300 1100-EXIT.
049400     EXIT.
049500
049600*    ONE RAW READ OF THE GROUP MASTER - NO COUNTER HERE, THE
049700*    STORE PARAGRAPH BELOW COUNTS WHAT ACTUALLY GOT LOADED.
049800 1110-READ-GROUP.
049900     READ GRP-FILE
050000         AT END
050100             MOVE "NO " TO WS-MORE-GRP
050200     END-READ.
050300 1110-EXIT.
050400     EXIT.
050500
050600*    GRP-FILE ARRIVES PRE-SORTED BY GROUP NAME, SO ENTRIES LAND
050700*    IN GROUP-TABLE IN ASCENDING ORDER ALREADY - NO SORT STEP
050800*    NEEDED BEFORE SEARCH ALL CAN BE USED AGAINST THE TABLE.
050900 1120-STORE-GROUP.
051000*     BUMP WS-GRP-LOAD-CTR BY 1.
051100     ADD 1 TO WS-GRP-LOAD-CTR.
051200     MOVE I-GRP-NAME       TO T-GRP-NAME (WS-GRP-LOAD-CTR).
051300     MOVE I-GRP-PARENT     TO T-GRP-PARENT (WS-GRP-LOAD-CTR).
051400     MOVE I-GRP-BSPNL      TO T-GRP-BSPNL (WS-GRP-LOAD-CTR).
051500     MOVE I-GRP-TYPE       TO T-GRP-TYPE (WS-GRP-LOAD-CTR).
051600     MOVE I-GRP-AFFECTS-GP TO T-GRP-AFFECTS-GP (WS-GRP-LOAD-CTR).
051700     PERFORM 1110-READ-GROUP THRU 1110-EXIT.
051800 1120-EXIT.
051900     EXIT.
052000
052100*    LOAD THE LEDGER MASTER INTO LEDGER-TABLE - SAME PATTERN.
052200 1200-LOAD-LEDGERS.
052300     PERFORM 1210-READ-LEDGER THRU 1210-EXIT.
052400     PERFORM 1220-STORE-LEDGER THRU 1220-EXIT
052500         UNTIL WS-MORE-LED = "NO ".
052600 1200-EXIT.
052700     EXIT.
052800
052900*    SAME PATTERN AS 1110-READ-GROUP, AGAINST THE LEDGER MASTER.
053000 1210-READ-LEDGER.
053100     READ LED-FILE
053200         AT END
053300             MOVE "NO " TO WS-MORE-LED
053400     END-READ.
053500 1210-EXIT.
053600     EXIT.
053700
053800 1220-STORE-LEDGER.
053900*     BUMP WS-LED-LOAD-CTR BY 1.
054000     ADD 1 TO WS-LED-LOAD-CTR.
054100     MOVE I-LED-NAME   TO T-LED-NAME (WS-LED-LOAD-CTR).
054200     MOVE I-LED-PARENT TO T-LED-PARENT (WS-LED-LOAD-CTR).
054300     MOVE I-LED-OPEN-BAL TO T-LED-OPEN-BAL (WS-LED-LOAD-CTR).
054400     PERFORM 1210-READ-LEDGER THRU 1210-EXIT.
054500 1220-EXIT.
054600     EXIT.
054700
054800*---------------------------------------------------------------
054900* 2000-MAINLINE - ONE VOUCHER LINE PER CALL.  JOIN TO LEDGER
055000* AND GROUP, SIGN THE AMOUNT AND WRITE NRMFILE IF BOTH JOINS
055100* SUCCEEDED, OTHERWISE COUNT IT AS A REJECT AND MOVE ON.
055200*---------------------------------------------------------------
055300 2000-MAINLINE.
055400*    RESOLVE THE LEDGER NAME ON THIS LINE TO ITS PARENT GROUP.
055500     PERFORM 2100-FIND-LEDGER THRU 2100-EXIT.
055600     PERFORM 2150-FIND-GROUP  THRU 2150-EXIT.
055700*    BOTH JOINS MUST HAVE SUCCEEDED BEFORE WE STAGE ANYTHING.
055800     PERFORM 2200-JOIN-TEST   THRU 2200-EXIT.
055900
056000     IF WS-JOIN-OK = "YES"
056100         PERFORM 2300-CALC-SIGNED THRU 2300-EXIT
056200         PERFORM 2400-WRITE-NRM   THRU 2400-EXIT
056300     ELSE
056400*        NO COUNTERPART IN EITHER MASTER - LINE IS DROPPED, NOT
056500*        ABENDED.  SHOWS UP ON THE CONTROL REPORT FOR FOLLOW-UP.
056600         ADD 1 TO WS-REJECT-CTR
056700     END-IF.
056800
056900*    YEAR TRACKING RUNS FOR EVERY LINE, ACCEPTED OR REJECTED.
057000     PERFORM 2500-TRACK-YEAR THRU 2500-EXIT.
057100*    NEXT VOUCHER LINE, OR THE AT-END FLAG THAT ENDS THE LOOP.
057200     PERFORM 9000-READ-VCH   THRU 9000-EXIT.
057300 2000-EXIT.
057400     EXIT.
057500
057600*    BINARY SEARCH THE LEDGER TABLE FOR THIS VOUCHER LINE'S
057700*    LEDGER NAME.  TABLE IS EMPTY-SAFE (WS-LED-LOAD-CTR TEST)
057800*    SO A MISSING OR EMPTY MASTER DOES NOT ABEND THE RUN.
057900 2100-FIND-LEDGER.
058000*    START CLEAN - ASSUME NOT FOUND UNTIL SEARCH ALL SAYS SO.
058100     MOVE "NO " TO WS-LED-FOUND.
058200     IF WS-LED-LOAD-CTR > ZERO
058300*         POSITION LED-IDX AT 1.
058400         SET LED-IDX TO 1
058500*        BINARY SEARCH - LED-TAB-ENTRY MUST BE IN ASCENDING
058600*        NAME ORDER, WHICH THE SORTED LEDMAST INPUT GUARANTEES.
058700         SEARCH ALL LED-TAB-ENTRY
058800             WHEN T-LED-NAME (LED-IDX) = I-LEDGER-NAME
058900                 MOVE "YES" TO WS-LED-FOUND
059000                 MOVE T-LED-PARENT (LED-IDX)
059100                     TO WS-RESOLVED-PARENT
059200         END-SEARCH
059300     END-IF.
059400 2100-EXIT.
059500     EXIT.
059600
059700*    ONLY RUNS IF THE LEDGER JOIN ABOVE SUCCEEDED - NO POINT
059800*    SEARCHING GROUP-TABLE FOR A PARENT WE NEVER RESOLVED.
059900 2150-FIND-GROUP.
060000*    SAME START-CLEAN RULE AS 2100-FIND-LEDGER ABOVE.
060100     MOVE "NO " TO WS-GRP-FOUND.
060200     IF WS-LED-FOUND = "YES" AND WS-GRP-LOAD-CTR > ZERO
060300*         POSITION GRP-IDX AT 1.
060400         SET GRP-IDX TO 1
060500*        RESOLVED-PARENT CAME OUT OF THE LEDGER SEARCH ABOVE -
060600*        THAT IS THE KEY WE ARE LOOKING UP HERE.
060700         SEARCH ALL GRP-TAB-ENTRY
060800             WHEN T-GRP-NAME (GRP-IDX) = WS-RESOLVED-PARENT
060900                 MOVE "YES" TO WS-GRP-FOUND
061000                 MOVE T-GRP-TYPE (GRP-IDX)
061100                     TO WS-RESOLVED-TYPE
061200                 MOVE T-GRP-AFFECTS-GP (GRP-IDX)
061300                     TO WS-RESOLVED-AFFECTS
061400         END-SEARCH
061500     END-IF.
061600 2150-EXIT.
061700     EXIT.
061800
061900*    BOTH JOINS MUST SUCCEED.  A LEDGER WITH NO MATCHING PARENT
062000*    GROUP IS JUST AS BAD AS A LEDGER THAT DOES NOT EXIST AT
062100*    ALL - EITHER WAY WE CANNOT CLASSIFY THE LINE DOWNSTREAM.
062200 2200-JOIN-TEST.
062300*    BOTH FLAGS "YES" - LINE IS GOOD, STAGE IT.
062400     IF WS-LED-FOUND = "YES" AND WS-GRP-FOUND = "YES"
062500         MOVE "YES" TO WS-JOIN-OK
062600     ELSE
062700*        ONE OR BOTH JOINS FAILED - LINE GETS REJECTED BACK
062800*        IN 2000-MAINLINE.
062900         MOVE "NO " TO WS-JOIN-OK
063000     END-IF.
063100 2200-EXIT.
063200     EXIT.
063300
063400*    DEBIT/CREDIT SIGN FLIP.  I-AMOUNT IS ALWAYS A MAGNITUDE;
063500*    'D' POSTS POSITIVE, 'C' POSTS NEGATIVE.  NO FUNCTION ABS
063600*    NEEDED EITHER DIRECTION - THIS IS THE ONLY SIGN RULE.
063700 2300-CALC-SIGNED.
063800*    MAGNITUDE CARRIES STRAIGHT OVER WHEN IT IS A DEBIT LEG.
063900     IF I-DEBIT-FLAG = "D"
064000         MOVE I-AMOUNT TO WS-SIGNED-AMOUNT
064100     ELSE
064200*        CREDIT LEG - FLIP THE SIGN. NO FUNCTION ABS EITHER WAY,
064300*        JUST A STRAIGHT SUBTRACT FROM ZERO.
064400         COMPUTE WS-SIGNED-AMOUNT = ZERO - I-AMOUNT
064500     END-IF.
064600 2300-EXIT.
064700     EXIT.
064800
064900*    STAGE THE ACCEPTED LINE TO NRMFILE - RESOLVED GROUP TYPE
065000*    AND AFFECTS-GP FLAG RIDE ALONG SO TALKPI01 AND TALTRD01
065100*    NEVER HAVE TO OPEN THE MASTERS AGAIN.
065200 2400-WRITE-NRM.
065300*    VOUCHER FIELDS PASS THROUGH UNCHANGED.
065400     MOVE I-VOUCHER-NUMBER TO O-NRM-VOUCHER-NUMBER.
065500*    FULL CCYYMMDD DATE, NOT JUST THE YEAR PIECE USED ABOVE.
065600     MOVE I-VOUCHER-DATE   TO O-NRM-TXN-DATE.
065700     MOVE I-VOUCHER-TYPE   TO O-NRM-VOUCHER-TYPE.
065800     MOVE I-LEDGER-NAME    TO O-NRM-LEDGER-NAME.
065900*    THE TWO FIELDS BELOW ARE WHAT THIS WHOLE PROGRAM EXISTS TO
066000*    PRODUCE - THE SIGNED AMOUNT AND THE GROUP CLASSIFICATION.
066100     MOVE WS-SIGNED-AMOUNT TO O-NRM-SIGNED-AMOUNT.
066200     MOVE WS-RESOLVED-TYPE TO O-NRM-GROUP-TYPE.
066300*    P AND L FLAG RIDES ALONG SO TALKPI01 NEVER RE-OPENS GRPMAST.
066400     MOVE WS-RESOLVED-AFFECTS TO O-NRM-AFFECTS-GP.
066500*    ONE LINE ON NRMFILE PER ACCEPTED VOUCHER LEG.
066600     WRITE NRM-REC.
066700*     BUMP WS-NRM-WRITE-CTR BY 1.
066800     ADD 1 TO WS-NRM-WRITE-CTR.
066900 2400-EXIT.
067000     EXIT.
067100
067200*    KEEP THE RUNNING MIN/MAX VOUCHER YEAR - USED AFTER THE
067300*    MAIN LOOP TO BUILD THE FISCAL STOCK DATE LIST BELOW.
067400*    TRACKED FOR EVERY LINE READ, REJECTED OR NOT.
067500 2500-TRACK-YEAR.
067600*    NEW LOW WATER MARK.
067700     IF I-VCH-YYYY < WS-MIN-YEAR
067800         MOVE I-VCH-YYYY TO WS-MIN-YEAR
067900     END-IF.
068000*    NEW HIGH WATER MARK.
068100     IF I-VCH-YYYY > WS-MAX-YEAR
068200         MOVE I-VCH-YYYY TO WS-MAX-YEAR
068300     END-IF.
068400 2500-EXIT.
068500     EXIT.
068600
068700*---------------------------------------------------------------
068800* 3000-CLOSING - PRINT THE CONTROL REPORT AND CLOSE OUT.
068900*---------------------------------------------------------------
069000 3000-CLOSING.
069100     PERFORM 3900-PRINT-REPORT.
069200*     DONE WITH VCH-FILE FOR THIS RUN.
069300     CLOSE VCH-FILE.
069400*     DONE WITH NRM-FILE FOR THIS RUN.
069500     CLOSE NRM-FILE.
069600*     DONE WITH PRTOUT FOR THIS RUN.
069700     CLOSE PRTOUT.
069800
069900*    CONTROL TOTALS FIRST, THEN THE FISCAL STOCK VALUATION
070000*    DATE LIST - ONE OPENING/CLOSING PAIR PER BOUNDARY YEAR
070100*    SEEN IN THIS RUN (ONE PAIR IF MIN AND MAX YEAR ARE THE
070200*    SAME, TWO PAIRS IF THE RUN SPANNED MORE THAN ONE YEAR).
070300 3900-PRINT-REPORT.
070400*     PRINT TOTALS-TITLE.
070500     WRITE PRTLINE FROM TOTALS-TITLE
070600         AFTER ADVANCING 2 LINES.
070700*    TALLY LINES WRITTEN ON THIS PAGE - SEE WS-LINE-CTR.
070800     ADD 2 TO WS-LINE-CTR.
070900     MOVE WS-VCH-READ-CTR  TO O-VCH-READ-CTR.
071000*     PRINT TOTAL-LINE-1.
071100     WRITE PRTLINE FROM TOTAL-LINE-1
071200         AFTER ADVANCING 2 LINES.
071300     MOVE WS-NRM-WRITE-CTR TO O-NRM-WRITE-CTR.
071400*     PRINT TOTAL-LINE-2.
071500     WRITE PRTLINE FROM TOTAL-LINE-2
071600         AFTER ADVANCING 1 LINES.
071700     MOVE WS-REJECT-CTR    TO O-REJECT-CTR.
071800*     PRINT TOTAL-LINE-3.
071900     WRITE PRTLINE FROM TOTAL-LINE-3
072000         AFTER ADVANCING 1 LINES.
072100
072200*     PRINT STOCK-DATE-TITLE.
072300     WRITE PRTLINE FROM STOCK-DATE-TITLE
072400         AFTER ADVANCING 2 LINES.
072500
072600*    FISCAL YEAR FOR THE MINIMUM VOUCHER YEAR SEEN: OPENS
072700*    APRIL 1 OF THAT YEAR, CLOSES MARCH 31 OF THE NEXT.
072800     MOVE WS-MIN-YEAR TO WS-SDB-YYYY.
072900     MOVE 04 TO WS-SDB-MM.
073000     MOVE 01 TO WS-SDB-DD.
073100     MOVE WS-STOCK-DATE-NUM TO O-STK-OPEN-DATE.
073200*     WORK OUT WS-SDB-YYYY.
073300     COMPUTE WS-SDB-YYYY = WS-MIN-YEAR + 1.
073400     MOVE 03 TO WS-SDB-MM.
073500     MOVE 31 TO WS-SDB-DD.
073600     MOVE WS-STOCK-DATE-NUM TO O-STK-CLOSE-DATE.
073700*     PRINT STOCK-DATE-LINE.
073800     WRITE PRTLINE FROM STOCK-DATE-LINE
073900         AFTER ADVANCING 1 LINES.
074000
074100*    SECOND PAIR ONLY IF THE RUN CROSSED A FISCAL YEAR BOUNDARY.
074200     IF WS-MAX-YEAR NOT = WS-MIN-YEAR
074300         MOVE WS-MAX-YEAR TO WS-SDB-YYYY
074400         MOVE 04 TO WS-SDB-MM
074500         MOVE 01 TO WS-SDB-DD
074600         MOVE WS-STOCK-DATE-NUM TO O-STK-OPEN-DATE
074700*         WORK OUT WS-SDB-YYYY.
074800         COMPUTE WS-SDB-YYYY = WS-MAX-YEAR + 1
074900         MOVE 03 TO WS-SDB-MM
075000         MOVE 31 TO WS-SDB-DD
075100         MOVE WS-STOCK-DATE-NUM TO O-STK-CLOSE-DATE
075200*         PRINT STOCK-DATE-LINE.
075300         WRITE PRTLINE FROM STOCK-DATE-LINE
075400             AFTER ADVANCING 1 LINES
075500     END-IF.
075600 3900-EXIT.
075700     EXIT.
075800
075900*    STANDARD READ-AHEAD PATTERN - NOT AT END GUARDS THE READ
076000*    COUNTER SO A TRAILING EOF READ NEVER INFLATES THE TOTAL.
076100 9000-READ-VCH.
076200     READ VCH-FILE
076300         AT END
076400             MOVE "NO " TO WS-MORE-VCH
076500*            NOT AT END GUARDS THE COUNTER SO THE TRAILING EOF
076600*            READ NEVER GETS COUNTED AS A REAL LINE.
076700         NOT AT END
076800*             BUMP WS-VCH-READ-CTR BY 1.
076900             ADD 1 TO WS-VCH-READ-CTR
077000     END-READ.
077100 9000-EXIT.
077200     EXIT.
077300
077400*    PAGE HEADING - CALLED ONCE AT INIT, NOT RE-CALLED ON
077500*    OVERFLOW SINCE THIS REPORT NEVER RUNS PAST ONE PAGE.
077600 9900-HEADING.
077700*     BUMP WS-PAGE-CTR BY 1.
077800     ADD 1 TO WS-PAGE-CTR.
077900     MOVE WS-PAGE-CTR TO O-PAGE-CTR.
078000*    RESET THE LINE COUNTER FOR THE NEW PAGE.
078100     MOVE ZERO TO WS-LINE-CTR.
078200*    TOP OF FORM - COMPANY NAME, RUN DATE, PAGE NUMBER.
078300     WRITE PRTLINE FROM COMPANY-TITLE
078400         AFTER ADVANCING PAGE.
078500*    PROGRAM ID LINE.
078600     WRITE PRTLINE FROM DIVISION-TITLE
078700         AFTER ADVANCING 1 LINES.
078800*    REPORT TITLE LINE.
078900     WRITE PRTLINE FROM REPORT-TITLE
079000         AFTER ADVANCING 2 LINES.
079100 9900-EXIT.
079200     EXIT.
